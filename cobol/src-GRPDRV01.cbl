000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   GRPDRV01.
000400       AUTHOR.       T KASTANIS.
000500       INSTALLATION. GRIDQUEST SYSTEMS - ROUTING GROUP.
000600       DATE-WRITTEN. 14/03/1990.
000700       DATE-COMPILED.
000800       SECURITY.     UNCLASSIFIED.
000900      *----------------------------------------------------------------
001000      * GRPDRV01
001100      * **++ MAIN DRIVER FOR THE ROUTE-PLANNING BATCH SUITE.  READS
001200      *      ONE MAP FILE (ANY NUMBER OF MAPS, BACK TO BACK) AND THE
001300      *      HERO ATTRIBUTE FILE, CALLS THE RIGHT WORKER(S) FOR EACH
001400      *      MAP'S KIND, AND WRITES THE PATH, SUMMARY AND PRINTED
001500      *      REPORT FOR EVERY ALGORITHM RUN.
001600      *----------------------------------------------------------------
001700      * CHANGE LOG
001800      *   DATE      BY   REQUEST     DESCRIPTION
001900      *   --------  ---  ----------  --------------------------------
002000      *   14/03/90  TK   GQ-0003     ORIGINAL PROGRAM.  DRIVES THE
002100      *                              BASIC-MAZE BFS WORKER ONLY - THE
002200      *                              OTHER MAP KINDS DID NOT EXIST YET.
002300      *   02/09/91  AF   GQ-0034     ADDED DISPATCH FOR GRPB002 - THE
002400      *                              EQUI-FINDER RALLY-POINT WORKER.
002500      *   04/05/91  AF   GQ-0035     WRONG ORDER ABOVE IN THE LOG BUT
002600      *                              RIGHT IN THE CODE - ADDED KIND T
002700      *                              DISPATCH FOR THE NEW GRPW001
002800      *                              TERRAIN WORKER (DIJKSTRA + EQUI).
002900      *   19/11/92  AF   GQ-0047     MAP-FILE NOW LOOPS UNTIL EOF SO
003000      *                              ONE RUN CAN CARRY SEVERAL MAPS -
003100      *                              WAS SINGLE-MAP ONLY.
003200      *   08/10/93  DK   GQ-0063     ADDED KIND H DISPATCH, ONE CALL
003300      *                              PER HERO ON THE MAP, FOR THE NEW
003400      *                              GRPH001 HEX A-STAR WORKER.
003500      *   15/02/94  DK   GQ-0065     RACE NAME LOOKUP FOR THE HEX
003600      *                              ROUTE HEADING - WAS PRINTING THE
003700      *                              RAW HR-RACE CODE LETTER.
003800      *   03/06/95  MP   GQ-0081     GRPTERR-TABLE NOW LOADED HERE
003900      *                              ONCE AND PASSED DOWN - WAS BEING
004000      *                              BUILT SEPARATELY INSIDE GRPW001
004100      *                              AND GRPH001.
004200      *   27/07/94  MP   GQ-0071     MOVED HERE FROM GQ-0071 IN THE
004300      *                              WORKERS - PATH-FILE RECORD IS NOW
004400      *                              WRITTEN BY THE DRIVER, NOT EACH
004500      *                              WORKER, SO ALL FOUR USE ONE
004600      *                              COMMON LAYOUT.
004700      *   11/05/96  MP   GQ-0090     WRITE-PATH-STEPS REWRITTEN TO
004800      *                              WALK GRPPATH-N-TB AFTER EVERY
004900      *                              CALL INSTEAD OF BEFORE - WORKERS
005000      *                              NOW RETURN THE LIST, NOT DISPLAY.
005100      *   22/09/98  DK   GQ-0122     Y2K REVIEW - DATE-WRITTEN AND
005200      *                              CHANGE LOG DATES ARE FOR HISTORY
005300      *                              ONLY, NO RUNTIME DATE FIELDS.
005400      *   08/02/99  DK   GQ-0122     Y2K SIGN-OFF RECORDED.
005500      *   21/03/00  SV   GQ-0138     END-OF-JOB TOTALS LINE REWORDED
005600      *                              TO MATCH THE OTHER BATCH SUITES -
005700      *                              WAS "JOB TOTALS", NOW "CONTROL
005800      *                              TOTALS" PER THE STYLE GUIDE.
005900      *   21/11/00  SV   GQ-0144     0310-LOAD-MAP NOW ALSO ZEROES
006000      *                              GRPGRID-DEST-ROW/COL FOR EVERY MAP
006100      *                              READ - A MAP WITH NO DESTINATION
006200      *                              MARKER WAS LEFT HOLDING THE PRIOR
006300      *                              MAP'S ROW/COL, SO EVERY WORKER
006400      *                              WOULD SEARCH FOR A PATH TO IT
006500      *                              INSTEAD OF REPORTING NO PATH.
006600      *----------------------------------------------------------------
006700       ENVIRONMENT DIVISION.
006800      *
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER.    IBM-370.
007100       OBJECT-COMPUTER.    IBM-370.
007200       SPECIAL-NAMES.
007300           CLASS ROWCOL-VALID IS '0' THRU '9'
007400           C01 IS TOP-OF-FORM.
007500      *
007600       INPUT-OUTPUT SECTION.
007700       FILE-CONTROL.
007800           SELECT MAP-FILE      ASSIGN TO MAPIN
007900                                 ORGANIZATION LINE SEQUENTIAL
008000                                 FILE STATUS MAP-FS.
008100           SELECT HERO-FILE     ASSIGN TO HEROIN
008200                                 ORGANIZATION LINE SEQUENTIAL
008300                                 FILE STATUS HERO-FS.
008400           SELECT PATH-FILE     ASSIGN TO PATHOUT
008500                                 ORGANIZATION LINE SEQUENTIAL
008600                                 FILE STATUS PATH-FS.
008700           SELECT SUMMARY-FILE  ASSIGN TO SUMYOUT
008800                                 ORGANIZATION LINE SEQUENTIAL
008900                                 FILE STATUS SUMY-FS.
009000           SELECT REPORT-FILE   ASSIGN TO RPTOUT
009100                                 ORGANIZATION LINE SEQUENTIAL
009200                                 FILE STATUS RPT-FS.
009300      *
009400       DATA DIVISION.
009500      *
009600       FILE SECTION.
009700      *
009800       FD  MAP-FILE             RECORDING F.
009900       01  MAP-REC                       PIC X(60).
010000       01  MAP-HDR-REC REDEFINES MAP-REC.
010100           03  MH-ROWS                   PIC 9(3).
010200           03  MH-COLS                   PIC 9(3).
010300           03  MH-MAP-KIND               PIC X(1).
010400               88  MH-KIND-BASIC            VALUE 'B'.
010500               88  MH-KIND-TERRAIN          VALUE 'T'.
010600               88  MH-KIND-HEX              VALUE 'H'.
010700           03  FILLER                    PIC X(53).
010800       01  MAP-ROW-REC REDEFINES MAP-REC.
010900           03  MR-CELLS                  PIC X(60).
011000      *
011100       FD  HERO-FILE            RECORDING F.
011200       01  HERO-REC.
011300           03  HR-ID                     PIC 9(1).
011400           03  HR-SPEED                  PIC 9(1)V9(2).
011500           03  HR-RACE                   PIC X(1).
011600           03  FILLER                    PIC X(55).
011700      *
011800       FD  PATH-FILE            RECORDING F.
011900       01  PATH-REC.
012000           03  PS-SEQ                    PIC 9(3).
012100           03  PS-ROW                    PIC 9(3).
012200           03  PS-COL                    PIC 9(3).
012300           03  PS-DIR                    PIC X(5).
012400           03  PS-COST                   PIC 9(3)V9(2).
012500           03  FILLER                    PIC X(21).
012600      *
012700       FD  SUMMARY-FILE         RECORDING F.
012800       01  SUMY-REC.
012900           03  SM-ALGO                   PIC X(8).
013000           03  SM-FOUND                  PIC X(1).
013100           03  SM-STEPS                  PIC 9(3).
013200           03  SM-COST                   PIC 9(5)V9(2).
013300           03  SM-ROW                    PIC 9(3).
013400           03  SM-COL                    PIC 9(3).
013500           03  FILLER                    PIC X(15).
013600      *
013700       FD  REPORT-FILE          RECORDING F.
013800       01  RPT-REC.
013900           03  RPT-LINE                  PIC X(79).
014000           03  FILLER                    PIC X(01).
014100      *
014200       WORKING-STORAGE SECTION.
014300       01  WK-LITERALS.
014400         03  WK-BASIC-HEAD-LIT   PIC X(20) VALUE
014500                                 'SHORTEST PATH (BFS)'.
014600         03  WK-DIJK-HEAD-LIT    PIC X(27) VALUE
014700                                 'LEAST-COST PATH (DIJKSTRA)'.
014800         03  WK-RALLY-HEAD-LIT   PIC X(11) VALUE 'RALLY POINT'.
014900         03  FILLER              PIC X(09) VALUE SPACE.
015000      *
015100       01  WK-SWITCHES.
015200         03  WK-MAP-EOF          PIC X(1) VALUE 'N'.
015300             88  WK-MAP-IS-EOF      VALUE 'Y'.
015400         03  FILLER              PIC X(1) VALUE SPACE.
015500      *
015600       01  WK-FILE-STATUSES.
015700         03  MAP-FS              PIC XX.
015800             88  MAP-OK             VALUE '00'.
015900             88  MAP-EOF-FS         VALUE '10'.
016000         03  HERO-FS             PIC XX.
016100             88  HERO-OK            VALUE '00'.
016200             88  HERO-EOF-FS        VALUE '10'.
016300         03  PATH-FS             PIC XX.
016400             88  PATH-OK            VALUE '00'.
016500         03  SUMY-FS             PIC XX.
016600             88  SUMY-OK            VALUE '00'.
016700         03  RPT-FS              PIC XX.
016800             88  RPT-OK             VALUE '00'.
016900         03  FILLER              PIC X(2) VALUE SPACE.
017000      *
017100       77  WK-ROW-SUB            PIC 9(2) COMP VALUE ZERO.
017200       77  WK-COL-SUB            PIC 9(2) COMP VALUE ZERO.
017300       77  WK-PATH-SUB           PIC 9(3) COMP VALUE ZERO.
017400       77  WK-ARVL-SUB           PIC 9(1) COMP VALUE ZERO.
017500       77  WK-HERO-SUB           PIC 9(1) COMP VALUE ZERO.
017600       77  WK-MAPS-PROCESSED     PIC 9(5) COMP VALUE ZERO.
017700       77  WK-PATHS-FOUND        PIC 9(5) COMP VALUE ZERO.
017800       77  WK-PATHS-NOT-FOUND    PIC 9(5) COMP VALUE ZERO.
017900       77  WK-COST-EDIT          PIC 99999.99 VALUE ZERO.
018000      *
018100       01  WK-CELL-HOLD          PIC X(1) VALUE SPACE.
018200       01  WK-CELL-DIGIT REDEFINES WK-CELL-HOLD
018300                               PIC 9(1).
018400      *
018500       01  WK-RACE-NAME-LIT.
018600         03  FILLER              PIC X(07) VALUE 'HUMAN  '.
018700         03  FILLER              PIC X(07) VALUE 'ELF    '.
018800         03  FILLER              PIC X(07) VALUE 'DWARF  '.
018900         03  FILLER              PIC X(07) VALUE 'ORC    '.
019000       01  WK-RACE-NAME-TB REDEFINES WK-RACE-NAME-LIT.
019100         03  WK-RACE-NAME-EL OCCURS 4 TIMES
019200                               PIC X(07).
019300       77  WK-RACE-SUB           PIC 9(1) COMP VALUE ZERO.
019400       01  WK-RACE-TEXT          PIC X(07) VALUE SPACE.
019500      *
019600       COPY GRPGRID.
019700      *
019800       COPY GRPHERO.
019900      *
020000       COPY GRPTERR.
020100      *
020200       COPY GRPALGO.
020300      *
020400       COPY GRPPATH REPLACING ==:X:== BY ==N==.
020500      *
020600       COPY GRPSUMY.
020700      *
020800       COPY GRPRES.
020900      *
021000       01  WS-RPT-LINE           PIC X(80) VALUE SPACE.
021100       01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE.
021200         03  FILLER              PIC X(02).
021300         03  RD-STEP-LIT         PIC X(05).
021400         03  RD-STEP-NUM         PIC 999.
021500         03  FILLER              PIC X(02).
021600         03  RD-ROW-LIT          PIC X(04).
021700         03  RD-ROW-NUM          PIC 999.
021800         03  FILLER              PIC X(01).
021900         03  RD-COL-LIT          PIC X(04).
022000         03  RD-COL-NUM          PIC 999.
022100         03  FILLER              PIC X(02).
022200         03  RD-DIR-LIT          PIC X(04).
022300         03  RD-DIR-TXT          PIC X(05).
022400         03  FILLER              PIC X(02).
022500         03  RD-COST-LIT         PIC X(05).
022600         03  RD-COST-NUM         PIC 999.99.
022700         03  FILLER              PIC X(29).
022800       01  WS-RPT-ARVL REDEFINES WS-RPT-LINE.
022900         03  FILLER              PIC X(02).
023000         03  RA-HERO-LIT         PIC X(05).
023100         03  RA-HERO-NUM         PIC 9.
023200         03  FILLER              PIC X(02).
023300         03  RA-ARVL-LIT         PIC X(13).
023400         03  RA-ARVL-NUM         PIC 99999.99.
023500         03  FILLER              PIC X(49).
023600      *
023700       PROCEDURE DIVISION.
023800      *
023900       0100-MAIN-CONTROL.
024000           PERFORM 0200-OPEN-FILES      THRU 0200-EXIT.
024100           PERFORM 0250-LOAD-TERRAIN-TABLE
024200                                         THRU 0250-EXIT.
024300           PERFORM 0400-LOAD-HEROES     THRU 0400-EXIT.
024400           PERFORM 0310-LOAD-MAP        THRU 0310-EXIT.
024500       0100-MAP-LOOP.
024600           IF WK-MAP-IS-EOF
024700              GO TO 0100-JOB-DONE
024800           END-IF.
024900           PERFORM 0500-RUN-ALGORITHMS  THRU 0500-EXIT.
025000           PERFORM 0310-LOAD-MAP        THRU 0310-EXIT.
025100           GO TO 0100-MAP-LOOP.
025200       0100-JOB-DONE.
025300           PERFORM 1000-PRINT-TOTALS    THRU 1000-EXIT.
025400           PERFORM 0900-CLOSE-FILES     THRU 0900-EXIT.
025500           GOBACK.
025600       0100-EXIT.
025700           EXIT.
025800      *
025900       0200-OPEN-FILES.
026000           OPEN INPUT  MAP-FILE.
026100           IF NOT MAP-OK
026200              DISPLAY 'GRPDRV01 - MAP-FILE OPEN ERROR FS ' MAP-FS
026300              MOVE 90 TO RETURN-CODE
026400              GOBACK
026500           END-IF.
026600           OPEN INPUT  HERO-FILE.
026700           IF NOT HERO-OK
026800              DISPLAY 'GRPDRV01 - HERO-FILE OPEN ERROR FS ' HERO-FS
026900              MOVE 90 TO RETURN-CODE
027000              GOBACK
027100           END-IF.
027200           OPEN OUTPUT PATH-FILE.
027300           OPEN OUTPUT SUMMARY-FILE.
027400           OPEN OUTPUT REPORT-FILE.
027500       0200-EXIT.
027600           EXIT.
027700      *
027800      * GQ-0081 - LOAD THE TERRAIN/RACE COST TABLE ONCE FOR THE JOB.
027900      * ROW ORDER FIXES GRPTERR-IDX: 1 ROAD 2 GRASS 3 FOREST 4 HILL
028000      * 5 SWAMP 6 WATER 7 MOUNTAIN 8 WALL 9 DESERT 10 SNOW 11 CAVE
028100      * 12 LAVA 13 CASTLE/VILLAGE/START/END (DEFAULT 1.00).
028200      * RACE-MOD SUBSCRIPT ORDER: 1 HUMAN 2 ELF 3 DWARF 4 ORC.
028300       0250-LOAD-TERRAIN-TABLE.
028400           MOVE 'R' TO GRPTERR-CODE (1).
028500           MOVE 0.50 TO GRPTERR-COST (1).
028600           MOVE 'Y' TO GRPTERR-PASSABLE (1).
028700           MOVE 0.50 TO GRPTERR-RACE-COST (1, 1).
028800           MOVE 'N' TO GRPTERR-RACE-IMPASS (1, 1).
028900           MOVE 1.00 TO GRPTERR-RACE-COST (1, 2).
029000           MOVE 'N' TO GRPTERR-RACE-IMPASS (1, 2).
029100           MOVE 1.00 TO GRPTERR-RACE-COST (1, 3).
029200           MOVE 'N' TO GRPTERR-RACE-IMPASS (1, 3).
029300           MOVE 1.00 TO GRPTERR-RACE-COST (1, 4).
029400           MOVE 'N' TO GRPTERR-RACE-IMPASS (1, 4).
029500
029600           MOVE 'G' TO GRPTERR-CODE (2).
029700           MOVE 1.00 TO GRPTERR-COST (2).
029800           MOVE 'Y' TO GRPTERR-PASSABLE (2).
029900           MOVE 1.00 TO GRPTERR-RACE-COST (2, 1).
030000           MOVE 'N' TO GRPTERR-RACE-IMPASS (2, 1).
030100           MOVE 0.70 TO GRPTERR-RACE-COST (2, 2).
030200           MOVE 'N' TO GRPTERR-RACE-IMPASS (2, 2).
030300           MOVE 1.00 TO GRPTERR-RACE-COST (2, 3).
030400           MOVE 'N' TO GRPTERR-RACE-IMPASS (2, 3).
030500           MOVE 1.00 TO GRPTERR-RACE-COST (2, 4).
030600           MOVE 'N' TO GRPTERR-RACE-IMPASS (2, 4).
030700
030800           MOVE 'F' TO GRPTERR-CODE (3).
030900           MOVE 3.00 TO GRPTERR-COST (3).
031000           MOVE 'Y' TO GRPTERR-PASSABLE (3).
031100           MOVE 1.50 TO GRPTERR-RACE-COST (3, 1).
031200           MOVE 'N' TO GRPTERR-RACE-IMPASS (3, 1).
031300           MOVE 0.50 TO GRPTERR-RACE-COST (3, 2).
031400           MOVE 'N' TO GRPTERR-RACE-IMPASS (3, 2).
031500           MOVE 1.20 TO GRPTERR-RACE-COST (3, 3).
031600           MOVE 'N' TO GRPTERR-RACE-IMPASS (3, 3).
031700           MOVE 1.00 TO GRPTERR-RACE-COST (3, 4).
031800           MOVE 'N' TO GRPTERR-RACE-IMPASS (3, 4).
031900
032000           MOVE 'H' TO GRPTERR-CODE (4).
032100           MOVE 4.00 TO GRPTERR-COST (4).
032200           MOVE 'Y' TO GRPTERR-PASSABLE (4).
032300           MOVE 1.20 TO GRPTERR-RACE-COST (4, 1).
032400           MOVE 'N' TO GRPTERR-RACE-IMPASS (4, 1).
032500           MOVE 1.00 TO GRPTERR-RACE-COST (4, 2).
032600           MOVE 'N' TO GRPTERR-RACE-IMPASS (4, 2).
032700           MOVE 0.80 TO GRPTERR-RACE-COST (4, 3).
032800           MOVE 'N' TO GRPTERR-RACE-IMPASS (4, 3).
032900           MOVE 0.70 TO GRPTERR-RACE-COST (4, 4).
033000           MOVE 'N' TO GRPTERR-RACE-IMPASS (4, 4).
033100
033200           MOVE 'S' TO GRPTERR-CODE (5).
033300           MOVE 5.00 TO GRPTERR-COST (5).
033400           MOVE 'Y' TO GRPTERR-PASSABLE (5).
033500           MOVE 2.00 TO GRPTERR-RACE-COST (5, 1).
033600           MOVE 'N' TO GRPTERR-RACE-IMPASS (5, 1).
033700           MOVE 1.20 TO GRPTERR-RACE-COST (5, 2).
033800           MOVE 'N' TO GRPTERR-RACE-IMPASS (5, 2).
033900           MOVE 1.50 TO GRPTERR-RACE-COST (5, 3).
034000           MOVE 'N' TO GRPTERR-RACE-IMPASS (5, 3).
034100           MOVE 1.00 TO GRPTERR-RACE-COST (5, 4).
034200           MOVE 'N' TO GRPTERR-RACE-IMPASS (5, 4).
034300
034400           MOVE 'W' TO GRPTERR-CODE (6).
034500           MOVE ZERO TO GRPTERR-COST (6).
034600           MOVE 'N' TO GRPTERR-PASSABLE (6).
034700           SET GRPTERR-IDX TO 6.
034800           PERFORM 0252-ALL-IMPASSABLE  THRU 0252-EXIT.
034900
035000           MOVE 'M' TO GRPTERR-CODE (7).
035100           MOVE ZERO TO GRPTERR-COST (7).
035200           MOVE 'N' TO GRPTERR-PASSABLE (7).
035300           SET GRPTERR-IDX TO 7.
035400           PERFORM 0252-ALL-IMPASSABLE  THRU 0252-EXIT.
035500           MOVE 0.50 TO GRPTERR-RACE-COST (7, 3).
035600           MOVE 'N' TO GRPTERR-RACE-IMPASS (7, 3).
035700
035800           MOVE '#' TO GRPTERR-CODE (8).
035900           MOVE ZERO TO GRPTERR-COST (8).
036000           MOVE 'N' TO GRPTERR-PASSABLE (8).
036100           SET GRPTERR-IDX TO 8.
036200           PERFORM 0252-ALL-IMPASSABLE  THRU 0252-EXIT.
036300
036400           MOVE 'D' TO GRPTERR-CODE (9).
036500           MOVE 2.00 TO GRPTERR-COST (9).
036600           MOVE 'Y' TO GRPTERR-PASSABLE (9).
036700           MOVE 1.50 TO GRPTERR-RACE-COST (9, 1).
036800           MOVE 'N' TO GRPTERR-RACE-IMPASS (9, 1).
036900           MOVE 1.20 TO GRPTERR-RACE-COST (9, 2).
037000           MOVE 'N' TO GRPTERR-RACE-IMPASS (9, 2).
037100           MOVE 1.20 TO GRPTERR-RACE-COST (9, 3).
037200           MOVE 'N' TO GRPTERR-RACE-IMPASS (9, 3).
037300           MOVE 0.70 TO GRPTERR-RACE-COST (9, 4).
037400           MOVE 'N' TO GRPTERR-RACE-IMPASS (9, 4).
037500
037600           MOVE 'N' TO GRPTERR-CODE (10).
037700           MOVE 2.00 TO GRPTERR-COST (10).
037800           MOVE 'Y' TO GRPTERR-PASSABLE (10).
037900           MOVE 1.50 TO GRPTERR-RACE-COST (10, 1).
038000           MOVE 'N' TO GRPTERR-RACE-IMPASS (10, 1).
038100           MOVE 1.20 TO GRPTERR-RACE-COST (10, 2).
038200           MOVE 'N' TO GRPTERR-RACE-IMPASS (10, 2).
038300           MOVE 1.00 TO GRPTERR-RACE-COST (10, 3).
038400           MOVE 'N' TO GRPTERR-RACE-IMPASS (10, 3).
038500           MOVE 1.40 TO GRPTERR-RACE-COST (10, 4).
038600           MOVE 'N' TO GRPTERR-RACE-IMPASS (10, 4).
038700
038800           MOVE 'C' TO GRPTERR-CODE (11).
038900           MOVE 1.50 TO GRPTERR-COST (11).
039000           MOVE 'Y' TO GRPTERR-PASSABLE (11).
039100           MOVE 1.20 TO GRPTERR-RACE-COST (11, 1).
039200           MOVE 'N' TO GRPTERR-RACE-IMPASS (11, 1).
039300           MOVE 1.50 TO GRPTERR-RACE-COST (11, 2).
039400           MOVE 'N' TO GRPTERR-RACE-IMPASS (11, 2).
039500           MOVE 0.50 TO GRPTERR-RACE-COST (11, 3).
039600           MOVE 'N' TO GRPTERR-RACE-IMPASS (11, 3).
039700           MOVE 1.00 TO GRPTERR-RACE-COST (11, 4).
039800           MOVE 'N' TO GRPTERR-RACE-IMPASS (11, 4).
039900
040000           MOVE 'L' TO GRPTERR-CODE (12).
040100           MOVE ZERO TO GRPTERR-COST (12).
040200           MOVE 'N' TO GRPTERR-PASSABLE (12).
040300           SET GRPTERR-IDX TO 12.
040400           PERFORM 0252-ALL-IMPASSABLE  THRU 0252-EXIT.
040500           MOVE 2.00 TO GRPTERR-RACE-COST (12, 4).
040600           MOVE 'N' TO GRPTERR-RACE-IMPASS (12, 4).
040700
040800           MOVE 'K' TO GRPTERR-CODE (13).
040900           MOVE 1.00 TO GRPTERR-COST (13).
041000           MOVE 'Y' TO GRPTERR-PASSABLE (13).
041100           SET GRPTERR-IDX TO 13.
041200           PERFORM 0254-ALL-NEUTRAL     THRU 0254-EXIT.
041300
041400           MOVE 'V' TO GRPTERR-CODE (14).
041500           MOVE 1.00 TO GRPTERR-COST (14).
041600           MOVE 'Y' TO GRPTERR-PASSABLE (14).
041700           SET GRPTERR-IDX TO 14.
041800           PERFORM 0254-ALL-NEUTRAL     THRU 0254-EXIT.
041900
042000           MOVE '1' TO GRPTERR-CODE (15).
042100           MOVE 1.00 TO GRPTERR-COST (15).
042200           MOVE 'Y' TO GRPTERR-PASSABLE (15).
042300           SET GRPTERR-IDX TO 15.
042400           PERFORM 0254-ALL-NEUTRAL     THRU 0254-EXIT.
042500
042600           MOVE 'E' TO GRPTERR-CODE (16).
042700           MOVE 1.00 TO GRPTERR-COST (16).
042800           MOVE 'Y' TO GRPTERR-PASSABLE (16).
042900           SET GRPTERR-IDX TO 16.
043000           PERFORM 0254-ALL-NEUTRAL     THRU 0254-EXIT.
043100       0250-EXIT.
043200           EXIT.
043300      *
043400      * GRPTERR-IDX IS SET BY THE CALLER JUST BEFORE EACH PERFORM.
043500       0252-ALL-IMPASSABLE.
043600           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 1).
043700           MOVE 'Y' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 1).
043800           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 2).
043900           MOVE 'Y' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 2).
044000           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 3).
044100           MOVE 'Y' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 3).
044200           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 4).
044300           MOVE 'Y' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 4).
044400       0252-EXIT.
044500           EXIT.
044600      *
044700       0254-ALL-NEUTRAL.
044800           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 1).
044900           MOVE 'N' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 1).
045000           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 2).
045100           MOVE 'N' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 2).
045200           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 3).
045300           MOVE 'N' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 3).
045400           MOVE 1.00 TO GRPTERR-RACE-COST (GRPTERR-IDX, 4).
045500           MOVE 'N' TO GRPTERR-RACE-IMPASS (GRPTERR-IDX, 4).
045600       0254-EXIT.
045700           EXIT.
045800      *
045900      * GQ-0047 - READ ONE MAP (HEADER + ROWS).  SETS WK-MAP-IS-EOF
046000      * WHEN THE PHYSICAL FILE IS EXHAUSTED, WHICH ENDS THE JOB.
046100       0310-LOAD-MAP.
046200           READ MAP-FILE
046300              AT END
046400                 MOVE 'Y' TO WK-MAP-EOF
046500                 GO TO 0310-EXIT
046600           END-READ.
046700           MOVE MH-ROWS         TO GRPGRID-ROWS.
046800           MOVE MH-COLS         TO GRPGRID-COLS.
046900           MOVE MH-MAP-KIND     TO GRPGRID-KIND.
047000           MOVE 'N'             TO GRPGRID-DEST-FOUND.
047100           MOVE ZERO            TO GRPGRID-DEST-ROW.
047200           MOVE ZERO            TO GRPGRID-DEST-COL.
047300           MOVE ZERO            TO GRPGRID-HERO-TOT.
047400           MOVE 1               TO WK-ROW-SUB.
047500       0310-ROW-LOOP.
047600           IF WK-ROW-SUB > GRPGRID-ROWS
047700              GO TO 0310-EXIT
047800           END-IF.
047900           READ MAP-FILE
048000              AT END
048100                 MOVE 'Y' TO WK-MAP-EOF
048200                 GO TO 0310-EXIT
048300           END-READ.
048400           PERFORM 0320-SCAN-MAP-ROW THRU 0320-EXIT.
048500           ADD 1 TO WK-ROW-SUB.
048600           GO TO 0310-ROW-LOOP.
048700       0310-EXIT.
048800           EXIT.
048900      *
049000       0320-SCAN-MAP-ROW.
049100           MOVE 1 TO WK-COL-SUB.
049200       0320-COL-LOOP.
049300           IF WK-COL-SUB > GRPGRID-COLS
049400              GO TO 0320-EXIT
049500           END-IF.
049600           MOVE MR-CELLS (WK-COL-SUB:1)  TO WK-CELL-HOLD.
049700           MOVE WK-CELL-HOLD TO
049800                 GRPGRID-CELL-COL (WK-ROW-SUB, WK-COL-SUB).
049900           IF WK-CELL-HOLD >= '1' AND WK-CELL-HOLD <= '9'
050000              PERFORM 0330-RECORD-HERO-CELL THRU 0330-EXIT
050100           END-IF.
050200           IF GRPGRID-KIND-BASIC AND WK-CELL-HOLD EQUAL 'F'
050300              PERFORM 0340-RECORD-DEST-CELL THRU 0340-EXIT
050400           END-IF.
050500           IF (NOT GRPGRID-KIND-BASIC) AND WK-CELL-HOLD EQUAL 'E'
050600              PERFORM 0340-RECORD-DEST-CELL THRU 0340-EXIT
050700           END-IF.
050800           ADD 1 TO WK-COL-SUB.
050900           GO TO 0320-COL-LOOP.
051000       0320-EXIT.
051100           EXIT.
051200      *
051300       0330-RECORD-HERO-CELL.
051400           ADD 1 TO GRPGRID-HERO-TOT.
051500           MOVE WK-CELL-DIGIT TO
051600                 GRPGRID-HERO-ID (GRPGRID-HERO-TOT).
051700           COMPUTE GRPGRID-HERO-ROW (GRPGRID-HERO-TOT) =
051800                 WK-ROW-SUB - 1.
051900           COMPUTE GRPGRID-HERO-COL (GRPGRID-HERO-TOT) =
052000                 WK-COL-SUB - 1.
052100       0330-EXIT.
052200           EXIT.
052300      *
052400       0340-RECORD-DEST-CELL.
052500           COMPUTE GRPGRID-DEST-ROW = WK-ROW-SUB - 1.
052600           COMPUTE GRPGRID-DEST-COL = WK-COL-SUB - 1.
052700           MOVE 'Y' TO GRPGRID-DEST-FOUND.
052800       0340-EXIT.
052900           EXIT.
053000      *
053100       0400-LOAD-HEROES.
053200           MOVE ZERO TO GRPHERO-TOT.
053300       0400-READ-LOOP.
053400           READ HERO-FILE
053500              AT END
053600                 GO TO 0400-EXIT
053700           END-READ.
053800           ADD 1 TO GRPHERO-TOT.
053900           MOVE HR-ID    TO GRPHERO-ID    (GRPHERO-TOT).
054000           MOVE HR-SPEED TO GRPHERO-SPEED (GRPHERO-TOT).
054100           MOVE HR-RACE  TO GRPHERO-RACE  (GRPHERO-TOT).
054200           GO TO 0400-READ-LOOP.
054300       0400-EXIT.
054400           EXIT.
054500      *
054600       0500-RUN-ALGORITHMS.
054700           ADD 1 TO WK-MAPS-PROCESSED.
054800           PERFORM 0800-PRINT-TITLE-AND-GRID THRU 0800-EXIT.
054900           EVALUATE TRUE
055000              WHEN GRPGRID-KIND-BASIC
055100                 PERFORM 0510-RUN-BASIC  THRU 0510-EXIT
055200              WHEN GRPGRID-KIND-TERRAIN
055300                 PERFORM 0520-RUN-TERRAIN THRU 0520-EXIT
055400              WHEN GRPGRID-KIND-HEX
055500                 PERFORM 0530-RUN-HEX    THRU 0530-EXIT
055600           END-EVALUATE.
055700       0500-EXIT.
055800           EXIT.
055900      *
056000       0510-RUN-BASIC.
056100           MOVE 'B' TO GRPALGO-KIND.
056200           CALL 'GRPB001' USING GRPGRID-AREA
056300                                 GRPALGO-AREA
056400                                 GRPPATH-N-OUT
056500                                 GRPSUMY-AREA
056600                                 GRPRES-AREA.
056700           PERFORM 0600-WRITE-PATH-STEPS   THRU 0600-EXIT.
056800           PERFORM 0700-WRITE-SUMMARY      THRU 0700-EXIT.
056900           PERFORM 0810-PRINT-ALGO-HEADING THRU 0810-EXIT.
057000           PERFORM 0811-PRINT-ALGO-BODY    THRU 0811-EXIT.
057100
057200           MOVE 'R' TO GRPALGO-KIND.
057300           CALL 'GRPB002' USING GRPGRID-AREA
057400                                 GRPHERO-AREA
057500                                 GRPALGO-AREA
057600                                 GRPPATH-N-OUT
057700                                 GRPSUMY-AREA
057800                                 GRPRES-AREA.
057900           PERFORM 0600-WRITE-PATH-STEPS   THRU 0600-EXIT.
058000           PERFORM 0700-WRITE-SUMMARY      THRU 0700-EXIT.
058100           PERFORM 0810-PRINT-ALGO-HEADING THRU 0810-EXIT.
058200           PERFORM 0811-PRINT-ALGO-BODY    THRU 0811-EXIT.
058300           PERFORM 0820-PRINT-RALLY-LINES  THRU 0820-EXIT.
058400       0510-EXIT.
058500           EXIT.
058600      *
058700       0520-RUN-TERRAIN.
058800           MOVE 'D' TO GRPALGO-KIND.
058900           CALL 'GRPW001' USING GRPGRID-AREA
059000                                 GRPHERO-AREA
059100                                 GRPTERR-TABLE
059200                                 GRPALGO-AREA
059300                                 GRPPATH-N-OUT
059400                                 GRPSUMY-AREA
059500                                 GRPRES-AREA.
059600           PERFORM 0600-WRITE-PATH-STEPS   THRU 0600-EXIT.
059700           PERFORM 0700-WRITE-SUMMARY      THRU 0700-EXIT.
059800           PERFORM 0810-PRINT-ALGO-HEADING THRU 0810-EXIT.
059900           PERFORM 0811-PRINT-ALGO-BODY    THRU 0811-EXIT.
060000
060100           MOVE 'R' TO GRPALGO-KIND.
060200           CALL 'GRPW001' USING GRPGRID-AREA
060300                                 GRPHERO-AREA
060400                                 GRPTERR-TABLE
060500                                 GRPALGO-AREA
060600                                 GRPPATH-N-OUT
060700                                 GRPSUMY-AREA
060800                                 GRPRES-AREA.
060900           PERFORM 0600-WRITE-PATH-STEPS   THRU 0600-EXIT.
061000           PERFORM 0700-WRITE-SUMMARY      THRU 0700-EXIT.
061100           PERFORM 0810-PRINT-ALGO-HEADING THRU 0810-EXIT.
061200           PERFORM 0811-PRINT-ALGO-BODY    THRU 0811-EXIT.
061300           PERFORM 0820-PRINT-RALLY-LINES  THRU 0820-EXIT.
061400       0520-EXIT.
061500           EXIT.
061600      *
061700      * GQ-0063 - ONE CALL PER HERO PLACED ON THIS MAP.
061800       0530-RUN-HEX.
061900           MOVE 1 TO WK-HERO-SUB.
062000       0530-HERO-LOOP.
062100           IF WK-HERO-SUB > GRPGRID-HERO-TOT
062200              GO TO 0530-EXIT
062300           END-IF.
062400           MOVE GRPGRID-HERO-ID (WK-HERO-SUB) TO GRPALGO-HERO-ID.
062500           MOVE 'H' TO GRPALGO-KIND.
062600           CALL 'GRPH001' USING GRPGRID-AREA
062700                                 GRPHERO-AREA
062800                                 GRPTERR-TABLE
062900                                 GRPALGO-AREA
063000                                 GRPPATH-N-OUT
063100                                 GRPSUMY-AREA
063200                                 GRPRES-AREA.
063300           PERFORM 0535-RACE-NAME-OF       THRU 0535-EXIT.
063400           PERFORM 0600-WRITE-PATH-STEPS   THRU 0600-EXIT.
063500           PERFORM 0700-WRITE-SUMMARY      THRU 0700-EXIT.
063600           PERFORM 0810-PRINT-ALGO-HEADING THRU 0810-EXIT.
063700           PERFORM 0811-PRINT-ALGO-BODY    THRU 0811-EXIT.
063800           ADD 1 TO WK-HERO-SUB.
063900           GO TO 0530-HERO-LOOP.
064000       0530-EXIT.
064100           EXIT.
064200      *
064300      * GQ-0065 - TRANSLATE THE MOVING HERO'S RACE CODE TO TEXT FOR
064400      * THE "HEX ROUTE <RACE>" HEADING.
064500       0535-RACE-NAME-OF.
064600           MOVE SPACE TO WK-RACE-TEXT.
064700           MOVE 1 TO WK-ARVL-SUB.
064800       0535-FIND-LOOP.
064900           IF WK-ARVL-SUB > GRPHERO-TOT
065000              GO TO 0535-EXIT
065100           END-IF.
065200           IF GRPHERO-ID (WK-ARVL-SUB) EQUAL GRPALGO-HERO-ID
065300              EVALUATE TRUE
065400                 WHEN GRPHERO-RACE-HUMAN (WK-ARVL-SUB)
065500                    MOVE 1 TO WK-RACE-SUB
065600                 WHEN GRPHERO-RACE-ELF   (WK-ARVL-SUB)
065700                    MOVE 2 TO WK-RACE-SUB
065800                 WHEN GRPHERO-RACE-DWARF (WK-ARVL-SUB)
065900                    MOVE 3 TO WK-RACE-SUB
066000                 WHEN GRPHERO-RACE-ORC   (WK-ARVL-SUB)
066100                    MOVE 4 TO WK-RACE-SUB
066200                 WHEN OTHER
066300                    GO TO 0535-EXIT
066400              END-EVALUATE
066500              MOVE WK-RACE-NAME-EL (WK-RACE-SUB) TO WK-RACE-TEXT
066600              GO TO 0535-EXIT
066700           END-IF.
066800           ADD 1 TO WK-ARVL-SUB.
066900           GO TO 0535-FIND-LOOP.
067000       0535-EXIT.
067100           EXIT.
067200      *
067300      * GQ-0090 - WALK GRPPATH-N-TB AND WRITE EVERY STEP RETURNED BY
067400      * THE WORKER JUST CALLED.
067500       0600-WRITE-PATH-STEPS.
067600           MOVE 1 TO WK-PATH-SUB.
067700       0600-WRITE-LOOP.
067800           IF WK-PATH-SUB > GRPPATH-N-TOT
067900              GO TO 0600-EXIT
068000           END-IF.
068100           MOVE SPACE              TO PATH-REC.
068200           MOVE GRPPATH-N-SEQ  (WK-PATH-SUB) TO PS-SEQ.
068300           MOVE GRPPATH-N-ROW  (WK-PATH-SUB) TO PS-ROW.
068400           MOVE GRPPATH-N-COL  (WK-PATH-SUB) TO PS-COL.
068500           MOVE GRPPATH-N-DIR  (WK-PATH-SUB) TO PS-DIR.
068600           MOVE GRPPATH-N-COST (WK-PATH-SUB) TO PS-COST.
068700           WRITE PATH-REC.
068800           ADD 1 TO WK-PATH-SUB.
068900           GO TO 0600-WRITE-LOOP.
069000       0600-EXIT.
069100           EXIT.
069200      *
069300       0700-WRITE-SUMMARY.
069400           MOVE SPACE           TO SUMY-REC.
069500           MOVE GRPSUMY-ALGO    TO SM-ALGO.
069600           MOVE GRPSUMY-FOUND   TO SM-FOUND.
069700           MOVE GRPSUMY-STEPS   TO SM-STEPS.
069800           MOVE GRPSUMY-COST    TO SM-COST.
069900           MOVE GRPSUMY-ROW     TO SM-ROW.
070000           MOVE GRPSUMY-COL     TO SM-COL.
070100           WRITE SUMY-REC.
070200           IF GRPALGO-WAS-FOUND
070300              ADD 1 TO WK-PATHS-FOUND
070400           ELSE
070500              ADD 1 TO WK-PATHS-NOT-FOUND
070600           END-IF.
070700       0700-EXIT.
070800           EXIT.
070900      *
071000       0800-PRINT-TITLE-AND-GRID.
071100           MOVE SPACE TO WS-RPT-LINE.
071200           MOVE 'ROUTE PLANNING REPORT' TO WS-RPT-LINE (1:22).
071300           EVALUATE TRUE
071400              WHEN GRPGRID-KIND-BASIC
071500                 MOVE 'BASIC MAZE'    TO WS-RPT-LINE (24:10)
071600              WHEN GRPGRID-KIND-TERRAIN
071700                 MOVE 'TERRAIN MAZE'  TO WS-RPT-LINE (24:12)
071800              WHEN GRPGRID-KIND-HEX
071900                 MOVE 'HEX GRID'      TO WS-RPT-LINE (24:8)
072000           END-EVALUATE.
072100           WRITE RPT-REC FROM WS-RPT-LINE.
072200
072300           MOVE 1 TO WK-ROW-SUB.
072400       0800-GRID-ROW-LOOP.
072500           IF WK-ROW-SUB > GRPGRID-ROWS
072600              GO TO 0800-EXIT
072700           END-IF.
072800           MOVE SPACE TO WS-RPT-LINE.
072900           MOVE 1 TO WK-COL-SUB.
073000       0800-GRID-COL-LOOP.
073100           IF WK-COL-SUB > GRPGRID-COLS
073200              WRITE RPT-REC FROM WS-RPT-LINE
073300              ADD 1 TO WK-ROW-SUB
073400              GO TO 0800-GRID-ROW-LOOP
073500           END-IF.
073600           MOVE GRPGRID-CELL-COL (WK-ROW-SUB, WK-COL-SUB) TO
073700                 WS-RPT-LINE (WK-COL-SUB:1).
073800           ADD 1 TO WK-COL-SUB.
073900           GO TO 0800-GRID-COL-LOOP.
074000       0800-EXIT.
074100           EXIT.
074200      *
074300       0810-PRINT-ALGO-HEADING.
074400           MOVE SPACE TO WS-RPT-LINE.
074500           EVALUATE TRUE
074600              WHEN GRPALGO-IS-BFS
074700                 MOVE WK-BASIC-HEAD-LIT  TO WS-RPT-LINE (1:20)
074800              WHEN GRPALGO-IS-DIJKSTRA
074900                 MOVE WK-DIJK-HEAD-LIT   TO WS-RPT-LINE (1:27)
075000              WHEN GRPALGO-IS-RALLY
075100                 MOVE WK-RALLY-HEAD-LIT  TO WS-RPT-LINE (1:11)
075200              WHEN GRPALGO-IS-HEXASTAR
075300                 MOVE 'HEX ROUTE '       TO WS-RPT-LINE (1:10)
075400                 MOVE WK-RACE-TEXT       TO WS-RPT-LINE (11:7)
075500           END-EVALUATE.
075600           WRITE RPT-REC FROM WS-RPT-LINE.
075700       0810-EXIT.
075800           EXIT.
075900      *
076000      * DETAIL LINES (ONE PER PATH STEP JUST WRITTEN) PLUS THE BLOCK
076100      * TRAILER - TOTAL STEPS/COST, OR "NO PATH FOUND".
076200       0811-PRINT-ALGO-BODY.
076300           IF GRPALGO-NOT-FOUND
076400              MOVE SPACE TO WS-RPT-LINE
076500              MOVE '** NO PATH FOUND **' TO WS-RPT-LINE (1:20)
076600              WRITE RPT-REC FROM WS-RPT-LINE
076700              GO TO 0811-EXIT
076800           END-IF.
076900           MOVE 1 TO WK-PATH-SUB.
077000       0811-DETAIL-LOOP.
077100           IF WK-PATH-SUB > GRPPATH-N-TOT
077200              GO TO 0811-TRAILER
077300           END-IF.
077400           MOVE SPACE               TO WS-RPT-DETAIL.
077500           MOVE 'STEP '             TO RD-STEP-LIT.
077600           MOVE GRPPATH-N-SEQ  (WK-PATH-SUB) TO RD-STEP-NUM.
077700           MOVE 'ROW '              TO RD-ROW-LIT.
077800           MOVE GRPPATH-N-ROW  (WK-PATH-SUB) TO RD-ROW-NUM.
077900           MOVE 'COL '              TO RD-COL-LIT.
078000           MOVE GRPPATH-N-COL  (WK-PATH-SUB) TO RD-COL-NUM.
078100           MOVE 'DIR '              TO RD-DIR-LIT.
078200           MOVE GRPPATH-N-DIR  (WK-PATH-SUB) TO RD-DIR-TXT.
078300           MOVE 'COST '             TO RD-COST-LIT.
078400           MOVE GRPPATH-N-COST (WK-PATH-SUB) TO RD-COST-NUM.
078500           WRITE RPT-REC FROM WS-RPT-DETAIL.
078600           ADD 1 TO WK-PATH-SUB.
078700           GO TO 0811-DETAIL-LOOP.
078800       0811-TRAILER.
078900           MOVE SPACE TO WS-RPT-LINE.
079000           MOVE 'TOTAL STEPS '      TO WS-RPT-LINE (1:12).
079100           MOVE GRPSUMY-STEPS       TO WS-RPT-LINE (13:3).
079200           MOVE 'TOTAL COST '       TO WS-RPT-LINE (19:13).
079300           MOVE GRPSUMY-COST        TO WK-COST-EDIT.
079400           MOVE WK-COST-EDIT        TO WS-RPT-LINE (32:8).
079500           WRITE RPT-REC FROM WS-RPT-LINE.
079600       0811-EXIT.
079700           EXIT.
079800      *
079900      * RALLY BLOCKS ONLY - ONE LINE PER HERO'S ARRIVAL TIME, THEN
080000      * THE RALLY POINT/MAX TIME LINE.
080100       0820-PRINT-RALLY-LINES.
080200           MOVE 1 TO WK-ARVL-SUB.
080300       0820-ARVL-LOOP.
080400           IF WK-ARVL-SUB > GRPSUMY-ARVL-TOT
080500              GO TO 0820-RALLY-LINE
080600           END-IF.
080700           MOVE SPACE                 TO WS-RPT-ARVL.
080800           MOVE 'HERO '               TO RA-HERO-LIT.
080900           MOVE GRPSUMY-ARVL-HERO (WK-ARVL-SUB) TO RA-HERO-NUM.
081000           MOVE 'ARRIVAL TIME '       TO RA-ARVL-LIT.
081100           MOVE GRPSUMY-ARVL-TIME (WK-ARVL-SUB) TO RA-ARVL-NUM.
081200           WRITE RPT-REC FROM WS-RPT-ARVL.
081300           ADD 1 TO WK-ARVL-SUB.
081400           GO TO 0820-ARVL-LOOP.
081500       0820-RALLY-LINE.
081600           MOVE SPACE TO WS-RPT-LINE.
081700           MOVE 'RALLY POINT ROW '    TO WS-RPT-LINE (1:16).
081800           MOVE GRPSUMY-ROW           TO WS-RPT-LINE (17:3).
081900           MOVE 'COL '                TO WS-RPT-LINE (21:4).
082000           MOVE GRPSUMY-COL           TO WS-RPT-LINE (25:3).
082100           MOVE 'MAX TIME '           TO WS-RPT-LINE (29:9).
082200           MOVE GRPSUMY-COST          TO WK-COST-EDIT.
082300           MOVE WK-COST-EDIT          TO WS-RPT-LINE (38:8).
082400           WRITE RPT-REC FROM WS-RPT-LINE.
082500       0820-EXIT.
082600           EXIT.
082700      *
082800       0900-CLOSE-FILES.
082900           CLOSE MAP-FILE.
083000           CLOSE HERO-FILE.
083100           CLOSE PATH-FILE.
083200           CLOSE SUMMARY-FILE.
083300           CLOSE REPORT-FILE.
083400       0900-EXIT.
083500           EXIT.
083600      *
083700      * GQ-0138 - END-OF-JOB CONTROL TOTALS.
083800       1000-PRINT-TOTALS.
083900           MOVE SPACE TO WS-RPT-LINE.
084000           MOVE 'CONTROL TOTALS'         TO WS-RPT-LINE (1:14).
084100           WRITE RPT-REC FROM WS-RPT-LINE.
084200
084300           MOVE SPACE TO WS-RPT-LINE.
084400           MOVE 'MAPS PROCESSED '        TO WS-RPT-LINE (1:15).
084500           MOVE WK-MAPS-PROCESSED        TO WS-RPT-LINE (16:5).
084600           WRITE RPT-REC FROM WS-RPT-LINE.
084700
084800           MOVE SPACE TO WS-RPT-LINE.
084900           MOVE 'PATHS FOUND '           TO WS-RPT-LINE (1:12).
085000           MOVE WK-PATHS-FOUND           TO WS-RPT-LINE (13:5).
085100           WRITE RPT-REC FROM WS-RPT-LINE.
085200
085300           MOVE SPACE TO WS-RPT-LINE.
085400           MOVE 'PATHS NOT FOUND '       TO WS-RPT-LINE (1:16).
085500           MOVE WK-PATHS-NOT-FOUND       TO WS-RPT-LINE (17:5).
085600           WRITE RPT-REC FROM WS-RPT-LINE.
085700       1000-EXIT.
085800           EXIT.
