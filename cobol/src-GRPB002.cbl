000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   GRPB002.
000400       AUTHOR.       T KASTANIS.
000500       INSTALLATION. GRIDQUEST SYSTEMS - ROUTING GROUP.
000600       DATE-WRITTEN. 21/02/1990.
000700       DATE-COMPILED.
000800       SECURITY.     UNCLASSIFIED.
000900      *----------------------------------------------------------------
001000      * GRPB002
001100      * **++ RALLY-POINT WORKER FOR A BASIC WALL/OPEN MAP.  RUNS ONE
001200      *      BFS DISTANCE FIELD PER HERO, THEN PICKS THE OPEN CELL
001300      *      REACHABLE BY EVERY HERO WITH THE SMALLEST WORST-CASE
001400      *      (MAX) DISTANCE.
001500      *----------------------------------------------------------------
001600      * CHANGE LOG
001700      *   DATE      BY   REQUEST     DESCRIPTION
001800      *   --------  ---  ----------  --------------------------------
001900      *   21/02/90  TK   GQ-0016     ORIGINAL PROGRAM.  MINIMAX RALLY
002000      *                              POINT OVER N HERO BFS FIELDS.
002100      *   30/10/90  TK   GQ-0021     LESS-THAN-2-HERO CASE NOW SETS
002200      *                              GRPALGO-NOT-FOUND CLEANLY.
002300      *   15/04/92  AF   GQ-0040     ADDED POPULATION VARIANCE OF THE
002400      *                              HERO DISTANCES AT THE CHOSEN CELL.
002500      *   19/11/93  AF   GQ-0062     SCAN ORDER FIXED ROW-MAJOR, TOP
002600      *                              LEFT TO BOTTOM RIGHT, FOR TIE
002700      *                              BREAKING - WAS COLUMN-MAJOR.
002800      *   08/08/95  MP   GQ-0077     HERO DISTANCE FIELDS NOW HELD ALL
002900      *                              AT ONCE (WK-HDIST TABLE) INSTEAD
003000      *                              OF RE-RUNNING BFS PER CANDIDATE.
003100      *   25/02/97  DK   GQ-0108     PATH-STEP LIST PER HERO BUILT
003200      *                              AFTER THE RALLY CELL IS CHOSEN -
003300      *                              WAS LEFT FOR THE DRIVER TO DO.
003400      *   14/09/98  DK   GQ-0122     Y2K REVIEW - NO DATE FIELDS IN
003500      *                              THIS PROGRAM, NO CHANGE REQUIRED.
003600      *   08/02/99  DK   GQ-0122     Y2K SIGN-OFF RECORDED.
003700      *   16/06/00  SV   GQ-0140     MINOR - RENAMED WK-HOLD-ROW/COL
003800      *                              TO MATCH NEW SHOP STANDARD.
003900      *   21/11/00  SV   GQ-0145     CANDIDATE SCAN NOW EXCLUDES HERO
004000      *                              CELLS, NOT JUST WALLS - A HERO'S
004100      *                              OWN CELL COULD WIN THE RALLY POINT
004200      *                              IF IT HAD THE BEST WORST-CASE
004300      *                              DISTANCE.
004400      *----------------------------------------------------------------
004500       ENVIRONMENT DIVISION.
004600      *
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.    IBM-370.
004900       OBJECT-COMPUTER.    IBM-370.
005000       SPECIAL-NAMES.
005100           CLASS ROWCOL-VALID IS '0' THRU '9'.
005200      *
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      **
005600       DATA DIVISION.
005700      *
005800       FILE SECTION.
005900      *
006000       WORKING-STORAGE SECTION.
006100       01 WK-LITERALS.
006200         03 WK-WALL                 PIC X(1)  VALUE '#'.
006300         03 WK-OPEN                 PIC X(1)  VALUE '.'.
006400         03 WK-HIGH-DIST             PIC 9(5)  VALUE 99999.
006500         03 FILLER                    PIC X(10) VALUE SPACE.
006600      *
006700       01 WK-DIR-NAMES-LIT.
006800         03 FILLER                    PIC X(20)
006900                                       VALUE 'UP   DOWNLEFT RIGHT'.
007000       01 WK-DIR-NAMES REDEFINES WK-DIR-NAMES-LIT.
007100         03 WK-DIR-NAME OCCURS 4 TIMES PIC X(5).
007200      *
007300       01 WK-BEST-PACKED             PIC 9(6) VALUE ZERO.
007400       01 WK-BEST-SPLIT REDEFINES WK-BEST-PACKED.
007500         03 WK-BEST-ROW              PIC 999.
007600         03 WK-BEST-COL              PIC 999.
007700      *
007800       01 WK-VARI-NUM-X              PIC X(7) VALUE SPACE.
007900       01 WK-VARI-NUM-B REDEFINES WK-VARI-NUM-X
008000                                    PIC 9(5)V9(2).
008100      *
008200       77 WK-HERO-SUB                PIC 9(1) COMP VALUE ZERO.
008300       77 WK-HOLD-ROW                PIC 9(2) COMP VALUE ZERO.
008400       77 WK-HOLD-COL                PIC 9(2) COMP VALUE ZERO.
008500       77 WK-NEW-ROW                 PIC 9(2) COMP VALUE ZERO.
008600       77 WK-NEW-COL                 PIC 9(2) COMP VALUE ZERO.
008700       77 WK-DIR-SUB                 PIC 9(1) COMP VALUE ZERO.
008800       77 WK-QUEUE-HEAD               PIC 9(4) COMP VALUE ZERO.
008900       77 WK-QUEUE-TAIL               PIC 9(4) COMP VALUE ZERO.
009000       77 WK-SCAN-ROW                 PIC 9(2) COMP VALUE ZERO.
009100       77 WK-SCAN-COL                 PIC 9(2) COMP VALUE ZERO.
009200       77 WK-WORST-DIST               PIC 9(5) COMP VALUE ZERO.
009300       77 WK-BEST-WORST-DIST          PIC 9(5) COMP VALUE ZERO.
009400       77 WK-ALL-REACH-SW             PIC X(1) VALUE 'N'.
009500         88 WK-ALL-REACHED               VALUE 'Y'.
009600       77 WK-REV-TOT                  PIC 9(3) COMP VALUE ZERO.
009700       77 WK-REV-SUB                  PIC 9(3) COMP VALUE ZERO.
009800       77 WK-PATH-SEQ                 PIC 9(3) COMP VALUE ZERO.
009900       77 WK-VARI-SUM-DIST            PIC 9(7) COMP VALUE ZERO.
010000       77 WK-VARI-MEAN                PIC 9(5)V9(2) VALUE ZERO.
010100       77 WK-VARI-ACCUM               PIC 9(9)V9(2) VALUE ZERO.
010200      *
010300       01 WK-HDIST-TABLE.
010400         03 WK-HDIST-HERO OCCURS 9 TIMES.
010500           05 WK-HDIST-ROW OCCURS 40 TIMES.
010600             10 WK-HDIST-COL OCCURS 60 TIMES
010700                              PIC 9(5) VALUE 99999.
010800         03 FILLER                    PIC X(04) VALUE SPACE.
010900      *
011000       01 WK-PRED-TABLE.
011100         03 WK-PRED-ROW-OF-ROW OCCURS 40 TIMES.
011200           05 WK-PRED-ROW-OF-COL OCCURS 60 TIMES
011300                              PIC 9(2) VALUE ZERO.
011400         03 WK-PRED-COL-OF-ROW OCCURS 40 TIMES.
011500           05 WK-PRED-COL-OF-COL OCCURS 60 TIMES
011600                              PIC 9(2) VALUE ZERO.
011700      *
011800       01 WK-QUEUE-AREA.
011900         03 WK-QUEUE-EL OCCURS 2400 TIMES.
012000           05 WK-QUEUE-ROW           PIC 9(2).
012100           05 WK-QUEUE-COL           PIC 9(2).
012200      *
012300       01 WK-REV-PATH.
012400         03 WK-REV-ROW OCCURS 2400 TIMES PIC 9(2).
012500         03 WK-REV-COL OCCURS 2400 TIMES PIC 9(2).
012600      *
012700       COPY GRPGRID.
012800      *
012900       COPY GRPHERO.
013000      *
013100       COPY GRPALGO.
013200      *
013300       COPY GRPPATH REPLACING ==:X:== BY ==N==.
013400      *
013500       COPY GRPSUMY.
013600      *
013700       COPY GRPRES.
013800      *
013900       LINKAGE SECTION.
014000       COPY GRPGRID.
014100       COPY GRPHERO.
014200       COPY GRPALGO.
014300       COPY GRPPATH REPLACING ==:X:== BY ==C==.
014400       COPY GRPSUMY.
014500       COPY GRPRES.
014600      *
014700       PROCEDURE DIVISION USING GRPGRID-AREA
014800                                GRPHERO-AREA
014900                                GRPALGO-AREA
015000                                GRPPATH-C-OUT
015100                                GRPSUMY-AREA
015200                                GRPRES-AREA.
015300      *
015400       0100-BEGIN.
015500           MOVE ZERO                      TO GRPRES-RESULT.
015600           MOVE ZERO                      TO GRPPATH-C-TOT.
015700           MOVE ZERO                      TO GRPSUMY-ARVL-TOT.
015800           MOVE ZERO                      TO GRPSUMY-VARIANCE.
015900           MOVE 'RALLY'                   TO GRPSUMY-ALGO.
016000           MOVE 'N'                       TO GRPALGO-FOUND.
016100
016200           IF GRPGRID-HERO-TOT < 2
016300              PERFORM 0900-NO-PATH THRU 0900-EXIT
016400              GO TO 0100-EXIT
016500           END-IF.
016600
016700           PERFORM 0200-RUN-ALL-HERO-BFS THRU 0200-EXIT.
016800           PERFORM 0300-SCAN-CANDIDATES THRU 0300-EXIT.
016900
017000           IF WK-BEST-WORST-DIST EQUAL WK-HIGH-DIST
017100              PERFORM 0900-NO-PATH THRU 0900-EXIT
017200           ELSE
017300              MOVE 'Y'                    TO GRPALGO-FOUND
017400              MOVE WK-BEST-ROW            TO GRPSUMY-ROW
017500              MOVE WK-BEST-COL            TO GRPSUMY-COL
017600              MOVE WK-BEST-WORST-DIST     TO GRPSUMY-COST
017700              PERFORM 0400-COMPUTE-VARIANCE THRU 0400-EXIT
017800              PERFORM 0500-BUILD-HERO-PATHS THRU 0500-EXIT
017900           END-IF.
018000       0100-EXIT.
018100           EXIT.
018200      *
018300       0200-RUN-ALL-HERO-BFS.
018400           MOVE 1                         TO WK-HERO-SUB.
018500       0200-HERO-LOOP.
018600           IF WK-HERO-SUB > GRPGRID-HERO-TOT
018700              GO TO 0200-EXIT
018800           END-IF.
018900           PERFORM 0210-BFS-FROM-HERO THRU 0210-EXIT.
019000           ADD 1                          TO WK-HERO-SUB
019100           GO TO 0200-HERO-LOOP.
019200       0200-EXIT.
019300           EXIT.
019400      *
019500       0210-BFS-FROM-HERO.
019600           MOVE 1                         TO WK-QUEUE-HEAD.
019700           MOVE 1                         TO WK-QUEUE-TAIL.
019800           MOVE GRPGRID-HERO-ROW (WK-HERO-SUB) TO WK-QUEUE-ROW (1).
019900           MOVE GRPGRID-HERO-COL (WK-HERO-SUB) TO WK-QUEUE-COL (1).
020000           MOVE ZERO TO WK-HDIST-COL (WK-HERO-SUB,
020100                                       GRPGRID-HERO-ROW (WK-HERO-SUB)
020200                                       + 1,
020300                                       GRPGRID-HERO-COL (WK-HERO-SUB)
020400                                       + 1).
020500       0210-FRONTIER-LOOP.
020600           IF WK-QUEUE-HEAD > WK-QUEUE-TAIL
020700              GO TO 0210-EXIT
020800           END-IF.
020900           MOVE WK-QUEUE-ROW (WK-QUEUE-HEAD) TO WK-HOLD-ROW.
021000           MOVE WK-QUEUE-COL (WK-QUEUE-HEAD) TO WK-HOLD-COL.
021100           ADD 1                          TO WK-QUEUE-HEAD.
021200           MOVE 1                         TO WK-DIR-SUB.
021300       0210-DIR-LOOP.
021400           IF WK-DIR-SUB > 4
021500              GO TO 0210-FRONTIER-LOOP
021600           END-IF.
021700           PERFORM 0220-STEP-IN-DIR THRU 0220-EXIT.
021800           ADD 1                          TO WK-DIR-SUB
021900           GO TO 0210-DIR-LOOP.
022000       0210-EXIT.
022100           EXIT.
022200      *
022300       0220-STEP-IN-DIR.
022400           MOVE WK-HOLD-ROW               TO WK-NEW-ROW.
022500           MOVE WK-HOLD-COL               TO WK-NEW-COL.
022600           EVALUATE WK-DIR-SUB
022700              WHEN 1 SUBTRACT 1 FROM WK-NEW-ROW
022800              WHEN 2 ADD      1 TO   WK-NEW-ROW
022900              WHEN 3 SUBTRACT 1 FROM WK-NEW-COL
023000              WHEN 4 ADD      1 TO   WK-NEW-COL
023100           END-EVALUATE.
023200           IF WK-NEW-ROW < ZERO OR WK-NEW-ROW > GRPGRID-ROWS - 1
023300              GO TO 0220-EXIT
023400           END-IF.
023500           IF WK-NEW-COL < ZERO OR WK-NEW-COL > GRPGRID-COLS - 1
023600              GO TO 0220-EXIT
023700           END-IF.
023800           IF GRPGRID-CELL-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
023900                                                         EQUAL WK-WALL
024000              GO TO 0220-EXIT
024100           END-IF.
024200           IF WK-HDIST-COL (WK-HERO-SUB, WK-NEW-ROW + 1, WK-NEW-COL+1)
024300                                                 NOT EQUAL WK-HIGH-DIST
024400              GO TO 0220-EXIT
024500           END-IF.
024600           COMPUTE WK-HDIST-COL (WK-HERO-SUB, WK-NEW-ROW+1,
024700                                  WK-NEW-COL+1) =
024800                   WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW+1,
024900                                  WK-HOLD-COL+1) + 1.
025000           ADD 1                          TO WK-QUEUE-TAIL.
025100           MOVE WK-NEW-ROW                TO WK-QUEUE-ROW (WK-QUEUE-
025200                                                            TAIL).
025300           MOVE WK-NEW-COL                TO WK-QUEUE-COL (WK-QUEUE-
025400                                                            TAIL).
025500       0220-EXIT.
025600           EXIT.
025700      *
025800       0300-SCAN-CANDIDATES.
025900           MOVE 99999                     TO WK-BEST-WORST-DIST.
026000           MOVE 1                         TO WK-SCAN-ROW.
026100       0300-ROW-LOOP.
026200           IF WK-SCAN-ROW > GRPGRID-ROWS
026300              GO TO 0300-EXIT
026400           END-IF.
026500           MOVE 1                         TO WK-SCAN-COL.
026600       0300-COL-LOOP.
026700           IF WK-SCAN-COL > GRPGRID-COLS
026800              GO TO 0300-NEXT-ROW
026900           END-IF.
027000           PERFORM 0310-TEST-CANDIDATE THRU 0310-EXIT.
027100           ADD 1                          TO WK-SCAN-COL
027200           GO TO 0300-COL-LOOP.
027300       0300-NEXT-ROW.
027400           ADD 1                          TO WK-SCAN-ROW
027500           GO TO 0300-ROW-LOOP.
027600       0300-EXIT.
027700           EXIT.
027800      *
027900       0310-TEST-CANDIDATE.
028000           IF GRPGRID-CELL-COL (WK-SCAN-ROW, WK-SCAN-COL) EQUAL WK-WALL
028100              GO TO 0310-EXIT
028200           END-IF.
028300           IF GRPGRID-CELL-COL (WK-SCAN-ROW, WK-SCAN-COL) IS
028400                                                      ROWCOL-VALID
028500              GO TO 0310-EXIT
028600           END-IF.
028700           MOVE 'Y'                       TO WK-ALL-REACH-SW.
028800           MOVE ZERO                      TO WK-WORST-DIST.
028900           MOVE 1                         TO WK-HERO-SUB.
029000       0310-HERO-LOOP.
029100           IF WK-HERO-SUB > GRPGRID-HERO-TOT
029200              GO TO 0310-HERO-DONE
029300           END-IF.
029400           IF WK-HDIST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
029500                                                     EQUAL WK-HIGH-DIST
029600              MOVE 'N'                    TO WK-ALL-REACH-SW
029700              GO TO 0310-HERO-DONE
029800           END-IF.
029900           IF WK-HDIST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
030000                                                       > WK-WORST-DIST
030100              MOVE WK-HDIST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
030200                                          TO WK-WORST-DIST
030300           END-IF.
030400           ADD 1                          TO WK-HERO-SUB
030500           GO TO 0310-HERO-LOOP.
030600       0310-HERO-DONE.
030700           IF WK-ALL-REACH-SW NOT EQUAL 'Y'
030800              GO TO 0310-EXIT
030900           END-IF.
031000           IF WK-WORST-DIST < WK-BEST-WORST-DIST
031100              MOVE WK-WORST-DIST          TO WK-BEST-WORST-DIST
031200              COMPUTE WK-BEST-ROW = WK-SCAN-ROW - 1
031300              COMPUTE WK-BEST-COL = WK-SCAN-COL - 1
031400           END-IF.
031500       0310-EXIT.
031600           EXIT.
031700      *
031800       0400-COMPUTE-VARIANCE.
031900      * population variance of the hero distances at the chosen cell.
032000           MOVE ZERO                      TO WK-VARI-SUM-DIST.
032100           MOVE 1                         TO WK-HERO-SUB.
032200       0400-SUM-LOOP.
032300           IF WK-HERO-SUB > GRPGRID-HERO-TOT
032400              GO TO 0400-MEAN
032500           END-IF.
032600           ADD WK-HDIST-COL (WK-HERO-SUB, WK-BEST-ROW + 1,
032700                              WK-BEST-COL + 1)      TO WK-VARI-SUM-DIST
032800           ADD 1                          TO WK-HERO-SUB
032900           GO TO 0400-SUM-LOOP.
033000       0400-MEAN.
033100           COMPUTE WK-VARI-MEAN ROUNDED =
033200                   WK-VARI-SUM-DIST / GRPGRID-HERO-TOT.
033300           MOVE ZERO                      TO WK-VARI-ACCUM.
033400           MOVE 1                         TO WK-HERO-SUB.
033500       0400-DEV-LOOP.
033600           IF WK-HERO-SUB > GRPGRID-HERO-TOT
033700              GO TO 0400-FINISH
033800           END-IF.
033900           COMPUTE WK-VARI-ACCUM = WK-VARI-ACCUM +
034000                   (WK-HDIST-COL (WK-HERO-SUB, WK-BEST-ROW + 1,
034100                                   WK-BEST-COL + 1) - WK-VARI-MEAN)
034200                   * (WK-HDIST-COL (WK-HERO-SUB, WK-BEST-ROW + 1,
034300                                   WK-BEST-COL + 1) - WK-VARI-MEAN).
034400           ADD 1                          TO WK-HERO-SUB
034500           GO TO 0400-DEV-LOOP.
034600       0400-FINISH.
034700           COMPUTE GRPSUMY-VARIANCE ROUNDED =
034800                   WK-VARI-ACCUM / GRPGRID-HERO-TOT.
034900       0400-EXIT.
035000           EXIT.
035100      *
035200       0500-BUILD-HERO-PATHS.
035300           MOVE 1                         TO WK-HERO-SUB.
035400           MOVE ZERO                      TO WK-PATH-SEQ.
035500           MOVE GRPGRID-HERO-TOT          TO GRPSUMY-ARVL-TOT.
035600       0500-HERO-LOOP.
035700           IF WK-HERO-SUB > GRPGRID-HERO-TOT
035800              GO TO 0500-EXIT
035900           END-IF.
036000           PERFORM 0510-REBUILD-PREDECESSORS THRU 0510-EXIT.
036100           PERFORM 0520-WALK-ONE-HERO THRU 0520-EXIT.
036200           MOVE GRPHERO-ID (WK-HERO-SUB)  TO
036300                           GRPSUMY-ARVL-HERO (WK-HERO-SUB).
036400           MOVE WK-HDIST-COL (WK-HERO-SUB, WK-BEST-ROW + 1,
036500                              WK-BEST-COL + 1) TO
036600                           GRPSUMY-ARVL-TIME (WK-HERO-SUB).
036700           MOVE 'Y'                       TO
036800                           GRPSUMY-ARVL-REACH (WK-HERO-SUB).
036900           ADD 1                          TO WK-HERO-SUB
037000           GO TO 0500-HERO-LOOP.
037100       0500-EXIT.
037200           MOVE WK-PATH-SEQ                TO GRPSUMY-STEPS.
037300           EXIT.
037400      *
037500       0510-REBUILD-PREDECESSORS.
037600      * re-walks the BFS frontier for this one hero so we have a
037700      * predecessor table to trace the chosen cell back from - the
037800      * distance field alone does not remember how we got there.
037900           MOVE 1                         TO WK-HOLD-ROW.
038000       0510-ROW-LOOP.
038100           IF WK-HOLD-ROW > 40
038200              GO TO 0510-EXIT
038300           END-IF.
038400           MOVE 1                         TO WK-HOLD-COL.
038500       0510-COL-LOOP.
038600           IF WK-HOLD-COL > 60
038700              GO TO 0510-NEXT-ROW
038800           END-IF.
038900           MOVE ZERO TO WK-PRED-ROW-OF-COL (WK-HOLD-ROW, WK-HOLD-COL).
039000           MOVE ZERO TO WK-PRED-COL-OF-COL (WK-HOLD-ROW, WK-HOLD-COL).
039100           ADD 1                          TO WK-HOLD-COL
039200           GO TO 0510-COL-LOOP.
039300       0510-NEXT-ROW.
039400           ADD 1                          TO WK-HOLD-ROW
039500           GO TO 0510-ROW-LOOP.
039600       0510-EXIT.
039700           EXIT.
039800      *
039900       0520-WALK-ONE-HERO.
040000      * forward scan: every cell whose distance is exactly one more
040100      * than a 4-neighbour's distance took that neighbour as its
040200      * predecessor - good enough on an unweighted grid.
040300           MOVE 1                         TO WK-HOLD-ROW.
040400       0520-ROW-LOOP.
040500           IF WK-HOLD-ROW > GRPGRID-ROWS
040600              GO TO 0520-REVERSE
040700           END-IF.
040800           MOVE 1                         TO WK-HOLD-COL.
040900       0520-COL-LOOP.
041000           IF WK-HOLD-COL > GRPGRID-COLS
041100              GO TO 0520-NEXT-ROW
041200           END-IF.
041300           PERFORM 0530-LINK-PRED THRU 0530-EXIT.
041400           ADD 1                          TO WK-HOLD-COL
041500           GO TO 0520-COL-LOOP.
041600       0520-NEXT-ROW.
041700           ADD 1                          TO WK-HOLD-ROW
041800           GO TO 0520-ROW-LOOP.
041900       0520-REVERSE.
042000           PERFORM 0540-TRACE-BACK THRU 0540-EXIT.
042100       0520-EXIT.
042200           EXIT.
042300      *
042400       0530-LINK-PRED.
042500           IF WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL)
042600                                                       EQUAL WK-HIGH-
042700                                                             DIST
042800              GO TO 0530-EXIT
042900           END-IF.
043000           IF WK-HOLD-ROW > 1
043100              IF WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW-1, WK-HOLD-COL)
043200                 = WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL)
043300                   - 1
043400                 MOVE WK-HOLD-ROW - 2 TO
043500                      WK-PRED-ROW-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
043600                 MOVE WK-HOLD-COL - 1 TO
043700                      WK-PRED-COL-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
043800                 GO TO 0530-EXIT
043900              END-IF
044000           END-IF.
044100           IF WK-HOLD-ROW < GRPGRID-ROWS
044200              IF WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW+1, WK-HOLD-COL)
044300                 = WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL)
044400                   - 1
044500                 MOVE WK-HOLD-ROW     TO
044600                      WK-PRED-ROW-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
044700                 MOVE WK-HOLD-COL - 1 TO
044800                      WK-PRED-COL-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
044900                 GO TO 0530-EXIT
045000              END-IF
045100           END-IF.
045200           IF WK-HOLD-COL > 1
045300              IF WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL-1)
045400                 = WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL)
045500                   - 1
045600                 MOVE WK-HOLD-ROW - 1 TO
045700                      WK-PRED-ROW-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
045800                 MOVE WK-HOLD-COL - 2 TO
045900                      WK-PRED-COL-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
046000                 GO TO 0530-EXIT
046100              END-IF
046200           END-IF.
046300           IF WK-HOLD-COL < GRPGRID-COLS
046400              IF WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL+1)
046500                 = WK-HDIST-COL (WK-HERO-SUB, WK-HOLD-ROW, WK-HOLD-COL)
046600                   - 1
046700                 MOVE WK-HOLD-ROW - 1 TO
046800                      WK-PRED-ROW-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
046900                 MOVE WK-HOLD-COL     TO
047000                      WK-PRED-COL-OF-COL (WK-HOLD-ROW, WK-HOLD-COL)
047100              END-IF
047200           END-IF.
047300       0530-EXIT.
047400           EXIT.
047500      *
047600       0540-TRACE-BACK.
047700           MOVE WK-BEST-ROW               TO WK-NEW-ROW.
047800           MOVE WK-BEST-COL               TO WK-NEW-COL.
047900           MOVE ZERO                      TO WK-REV-TOT.
048000       0540-WALK.
048100           ADD 1                          TO WK-REV-TOT.
048200           MOVE WK-NEW-ROW                TO WK-REV-ROW (WK-REV-TOT).
048300           MOVE WK-NEW-COL                TO WK-REV-COL (WK-REV-TOT).
048400           IF WK-NEW-ROW EQUAL GRPGRID-HERO-ROW (WK-HERO-SUB) AND
048500              WK-NEW-COL EQUAL GRPGRID-HERO-COL (WK-HERO-SUB)
048600              GO TO 0540-EMIT
048700           END-IF.
048800           MOVE WK-PRED-ROW-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
048900                                          TO WK-HOLD-ROW.
049000           MOVE WK-PRED-COL-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
049100                                          TO WK-HOLD-COL.
049200           MOVE WK-HOLD-ROW               TO WK-NEW-ROW.
049300           MOVE WK-HOLD-COL               TO WK-NEW-COL.
049400           GO TO 0540-WALK.
049500       0540-EMIT.
049600           MOVE 1                         TO WK-REV-SUB.
049700       0540-EMIT-LOOP.
049800           IF WK-REV-SUB > WK-REV-TOT
049900              GO TO 0540-EXIT
050000           END-IF.
050100           ADD 1                          TO WK-PATH-SEQ.
050200           COMPUTE WK-DIR-SUB = WK-REV-TOT - WK-REV-SUB + 1.
050300           MOVE WK-PATH-SEQ TO GRPPATH-C-SEQ (WK-PATH-SEQ).
050400           MOVE WK-REV-ROW (WK-DIR-SUB)  TO
050500                                  GRPPATH-C-ROW (WK-PATH-SEQ).
050600           MOVE WK-REV-COL (WK-DIR-SUB)  TO
050700                                  GRPPATH-C-COL (WK-PATH-SEQ).
050800           MOVE GRPHERO-ID (WK-HERO-SUB) TO
050900                                  GRPPATH-C-HERO (WK-PATH-SEQ).
051000           IF WK-REV-SUB EQUAL 1
051100              MOVE SPACE                 TO
051200                                  GRPPATH-C-DIR (WK-PATH-SEQ)
051300              MOVE ZERO                  TO
051400                                  GRPPATH-C-COST (WK-PATH-SEQ)
051500           ELSE
051600              PERFORM 0550-DIRECTION-OF THRU 0550-EXIT
051700              MOVE 1                     TO
051800                                  GRPPATH-C-COST (WK-PATH-SEQ)
051900           END-IF.
052000           ADD 1                          TO WK-REV-SUB
052100           GO TO 0540-EMIT-LOOP.
052200       0540-EXIT.
052300           EXIT.
052400      *
052500       0550-DIRECTION-OF.
052600           IF GRPPATH-C-ROW (WK-PATH-SEQ) <
052700                                   GRPPATH-C-ROW (WK-PATH-SEQ - 1)
052800              MOVE WK-DIR-NAME (1)    TO GRPPATH-C-DIR (WK-PATH-SEQ)
052900              GO TO 0550-EXIT
053000           END-IF.
053100           IF GRPPATH-C-ROW (WK-PATH-SEQ) >
053200                                   GRPPATH-C-ROW (WK-PATH-SEQ - 1)
053300              MOVE WK-DIR-NAME (2)    TO GRPPATH-C-DIR (WK-PATH-SEQ)
053400              GO TO 0550-EXIT
053500           END-IF.
053600           IF GRPPATH-C-COL (WK-PATH-SEQ) <
053700                                   GRPPATH-C-COL (WK-PATH-SEQ - 1)
053800              MOVE WK-DIR-NAME (3)    TO GRPPATH-C-DIR (WK-PATH-SEQ)
053900              GO TO 0550-EXIT
054000           END-IF.
054100           MOVE WK-DIR-NAME (4)       TO GRPPATH-C-DIR (WK-PATH-SEQ).
054200       0550-EXIT.
054300           EXIT.
054400      *
054500       0900-NO-PATH.
054600           MOVE 'N'                       TO GRPALGO-FOUND.
054700           MOVE ZERO                      TO GRPSUMY-STEPS.
054800           MOVE ZERO                      TO GRPSUMY-COST.
054900           MOVE ZERO                      TO GRPSUMY-ROW.
055000           MOVE ZERO                      TO GRPSUMY-COL.
055100       0900-EXIT.
055200           EXIT.
055300      *
055400       9999-GOBACK.
055500           GOBACK.
