000100      * **++ GRID WORKING AREA - SHARED BY ALL ROUTE WORKERS
000200      * Holds one map: dimensions, map kind, the cell table,
000300      * the destination cell and every hero's starting cell.
000400      *
000500       01 GRPGRID-AREA.
000600         03 GRPGRID-DIMS.
000700           05 GRPGRID-ROWS                PIC 9(3).
000800           05 GRPGRID-COLS                PIC 9(3).
000900           05 GRPGRID-KIND                PIC X(1).
001000             88 GRPGRID-KIND-BASIC           VALUE 'B'.
001100             88 GRPGRID-KIND-TERRAIN         VALUE 'T'.
001200             88 GRPGRID-KIND-HEX             VALUE 'H'.
001300      *
001400         03 GRPGRID-DEST.
001500           05 GRPGRID-DEST-ROW            PIC 9(3).
001600           05 GRPGRID-DEST-COL            PIC 9(3).
001700           05 GRPGRID-DEST-FOUND          PIC X(1).
001800             88 GRPGRID-DEST-IS-FOUND        VALUE 'Y'.
001900      *
002000         03 GRPGRID-CELLS.
002100           05 GRPGRID-CELL-ROW OCCURS 40 TIMES.
002200             10 GRPGRID-CELL-COL OCCURS 60 TIMES
002300                                  PIC X(1).
002400      *
002500         03 GRPGRID-HEROPOS.
002600           05 GRPGRID-HERO-TOT            PIC 9(1) VALUE ZERO.
002700           05 GRPGRID-HERO-LIST.
002800             10 GRPGRID-HERO-EL OCCURS 0 TO 9
002900                                 DEPENDING ON GRPGRID-HERO-TOT.
003000               15 GRPGRID-HERO-ID         PIC 9(1).
003100               15 GRPGRID-HERO-ROW        PIC 9(3).
003200               15 GRPGRID-HERO-COL        PIC 9(3).
