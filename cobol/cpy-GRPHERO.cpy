000100      * **++ HERO ATTRIBUTE TABLE
000200      * One entry per hero read from HERO-FILE, keyed by HR-ID.
000300      *
000400       01 GRPHERO-AREA.
000500         03 GRPHERO-TOT                   PIC 9(1) VALUE ZERO.
000600         03 GRPHERO-TB.
000700           05 GRPHERO-EL OCCURS 0 TO 9
000800                         DEPENDING ON GRPHERO-TOT.
000900             10 GRPHERO-ID                PIC 9(1).
001000             10 GRPHERO-SPEED             PIC 9(1)V9(2).
001100             10 GRPHERO-RACE              PIC X(1).
001200               88 GRPHERO-RACE-HUMAN         VALUE 'H'.
001300               88 GRPHERO-RACE-ELF           VALUE 'E'.
001400               88 GRPHERO-RACE-DWARF         VALUE 'D'.
001500               88 GRPHERO-RACE-ORC           VALUE 'O'.
001600               88 GRPHERO-RACE-NONE          VALUE ' '.
