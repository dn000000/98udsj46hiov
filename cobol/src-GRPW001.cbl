000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   GRPW001.
000400       AUTHOR.       A FIORE.
000500       INSTALLATION. GRIDQUEST SYSTEMS - ROUTING GROUP.
000600       DATE-WRITTEN. 04/05/1991.
000700       DATE-COMPILED.
000800       SECURITY.     UNCLASSIFIED.
000900      *----------------------------------------------------------------
001000      * GRPW001
001100      * **++ WEIGHTED-TERRAIN WORKER.  GRPALGO-KIND = 'D' RUNS A
001200      *      SINGLE DIJKSTRA SHORTEST PATH FOR HERO 1; GRPALGO-KIND
001300      *      = 'R' RUNS ONE DIJKSTRA TIME FIELD PER HERO (COST DIV
001400      *      BY HERO SPEED) AND PICKS THE BEST GATHERING CELL.
001500      *----------------------------------------------------------------
001600      * CHANGE LOG
001700      *   DATE      BY   REQUEST     DESCRIPTION
001800      *   --------  ---  ----------  --------------------------------
001900      *   04/05/91  AF   GQ-0029     ORIGINAL PROGRAM.  DIJKSTRA ON
002000      *                              TERRAIN-WEIGHTED MAP.
002100      *   17/12/91  AF   GQ-0036     TERRAIN-COST-OF NOW SEARCHES THE
002200      *                              GRPTERR TABLE - WAS A HARD-CODED
002300      *                              EVALUATE.
002400      *   09/06/93  AF   GQ-0054     GATHER-POINT (TERRAIN-EQUI) ADDED
002500      *                              AS GRPALGO-KIND = 'R'.
002600      *   21/01/95  MP   GQ-0069     MISSING HERO SPEED NOW DEFAULTS
002700      *                              TO 1.00 PER ROUTING STANDARDS.
002800      *   30/07/96  MP   GQ-0088     SETTLED-CELL SCAN NOW SKIPS CELLS
002900      *                              ALREADY SETTLED - WAS RE-TESTING
003000      *                              EVERY UNSETTLED CELL EVERY PASS.
003100      *   12/03/98  DK   GQ-0117     RACE-MODIFIER LOOKUP MOVED HERE
003200      *                              FROM GRPH001 FOR THE WEIGHTED MAP
003300      *                              CASE - HERO RACE NOW AFFECTS COST.
003400      *   22/09/98  DK   GQ-0122     Y2K REVIEW - NO DATE FIELDS IN
003500      *                              THIS PROGRAM, NO CHANGE REQUIRED.
003600      *   08/02/99  DK   GQ-0122     Y2K SIGN-OFF RECORDED.
003700      *   16/06/00  SV   GQ-0140     MINOR - RENAMED WK-HOLD-ROW/COL
003800      *                              TO MATCH NEW SHOP STANDARD.
003900      *   21/11/00  SV   GQ-0144     DIJKSTRA (KIND = 'D') NOW GOES
004000      *                              STRAIGHT TO NO-PATH WHEN THE MAP
004100      *                              HAS NO DESTINATION MARKER INSTEAD
004200      *                              OF CHASING THE PRIOR MAP'S
004300      *                              DESTINATION CELL.
004400      *   02/02/01  AF   GQ-0146     RALLY BRANCH NOW BUILDS THE
004500      *                              ARRIVAL-TIME LIST (GRPSUMY-ARVL
004600      *                              GROUP) FOR THE TERRAIN MAZE TOO -
004700      *                              IT WAS LEFT AT ZERO ENTRIES SO
004800      *                              THE RALLY REPORT BLOCK PRINTED NO
004900      *                              HERO ARRIVAL LINES FOR A 'R' RUN.
005000      *   09/02/01  AF   GQ-0148     BACKED OUT GQ-0117 - ROUTING
005100      *                              STANDARDS CONFIRMS TERRAIN-EQUI
005200      *                              IS FLAT TERRAIN-COST/SPEED ONLY,
005300      *                              NO RACE MODIFIER.  THAT IS HEX-
005400      *                              ASTAR'S JOB OVER IN GRPH001.
005500      *                              0530-RACE-LOOKUP AND 0210-APPLY-
005600      *                              RACE-MOD REMOVED; 0200-TERRAIN-
005700      *                              COST-OF GOES STRAIGHT TO GRPTERR-
005800      *                              COST AGAIN.
005900      *----------------------------------------------------------------
006000       ENVIRONMENT DIVISION.
006100      *
006200       CONFIGURATION SECTION.
006300       SOURCE-COMPUTER.    IBM-370.
006400       OBJECT-COMPUTER.    IBM-370.
006500       SPECIAL-NAMES.
006600           CLASS ROWCOL-VALID IS '0' THRU '9'.
006700      *
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000      **
007100       DATA DIVISION.
007200      *
007300       FILE SECTION.
007400      *
007500       WORKING-STORAGE SECTION.
007600       01 WK-LITERALS.
007700         03 WK-WALL                 PIC X(1)  VALUE '#'.
007800         03 WK-HIGH-COST             PIC 9(5)V9(2) VALUE 99999.99.
007900         03 FILLER                    PIC X(10) VALUE SPACE.
008000      *
008100       01 WK-DIR-NAMES-LIT.
008200         03 FILLER                    PIC X(20)
008300                                       VALUE 'UP   DOWNLEFT RIGHT'.
008400       01 WK-DIR-NAMES REDEFINES WK-DIR-NAMES-LIT.
008500         03 WK-DIR-NAME OCCURS 4 TIMES PIC X(5).
008600      *
008700       01 WK-SPEED-X                 PIC X(3) VALUE SPACE.
008800       01 WK-SPEED-B REDEFINES WK-SPEED-X
008900                                    PIC 9(1)V9(2).
009000      *
009100       01 WK-BEST-PACKED             PIC 9(6) VALUE ZERO.
009200       01 WK-BEST-SPLIT REDEFINES WK-BEST-PACKED.
009300         03 WK-BEST-ROW              PIC 999.
009400         03 WK-BEST-COL              PIC 999.
009500      *
009600       77 WK-HERO-SUB                PIC 9(1) COMP VALUE ZERO.
009700       77 WK-HOLD-ROW                PIC 9(2) COMP VALUE ZERO.
009800       77 WK-HOLD-COL                PIC 9(2) COMP VALUE ZERO.
009900       77 WK-NEW-ROW                 PIC 9(2) COMP VALUE ZERO.
010000       77 WK-NEW-COL                 PIC 9(2) COMP VALUE ZERO.
010100       77 WK-DIR-SUB                 PIC 9(1) COMP VALUE ZERO.
010200       77 WK-SCAN-ROW                PIC 9(2) COMP VALUE ZERO.
010300       77 WK-SCAN-COL                PIC 9(2) COMP VALUE ZERO.
010400       77 WK-REV-TOT                 PIC 9(3) COMP VALUE ZERO.
010500       77 WK-REV-SUB                 PIC 9(3) COMP VALUE ZERO.
010600       77 WK-PATH-SEQ                PIC 9(3) COMP VALUE ZERO.
010700       77 WK-WORST-COST              PIC 9(5)V9(2) VALUE ZERO.
010800       77 WK-BEST-WORST-COST         PIC 9(5)V9(2) VALUE ZERO.
010900       77 WK-ALL-REACH-SW            PIC X(1) VALUE 'N'.
011000         88 WK-ALL-REACHED              VALUE 'Y'.
011100       77 WK-STEP-COST                PIC 9(3)V9(2) VALUE ZERO.
011200       77 WK-TERR-CHAR                PIC X(1) VALUE SPACE.
011300      *
011400       01 WK-DIJK-TABLES.
011500         03 WK-BEST-COST-ROW OCCURS 40 TIMES.
011600           05 WK-BEST-COST-COL OCCURS 60 TIMES
011700                              PIC 9(5)V9(2) VALUE 99999.99.
011800         03 WK-SETTLED-ROW OCCURS 40 TIMES.
011900           05 WK-SETTLED-COL OCCURS 60 TIMES
012000                              PIC X(1) VALUE 'N'.
012100         03 WK-PRED-ROW-OF-ROW OCCURS 40 TIMES.
012200           05 WK-PRED-ROW-OF-COL OCCURS 60 TIMES
012300                              PIC 9(2) VALUE ZERO.
012400         03 WK-PRED-COL-OF-ROW OCCURS 40 TIMES.
012500           05 WK-PRED-COL-OF-COL OCCURS 60 TIMES
012600                              PIC 9(2) VALUE ZERO.
012700         03 FILLER                    PIC X(04) VALUE SPACE.
012800      *
012900       01 WK-HCOST-TABLE.
013000         03 WK-HCOST-HERO OCCURS 9 TIMES.
013100           05 WK-HCOST-ROW OCCURS 40 TIMES.
013200             10 WK-HCOST-COL OCCURS 60 TIMES
013300                              PIC 9(5)V9(2) VALUE 99999.99.
013400      *
013500       01 WK-REV-PATH.
013600         03 WK-REV-ROW OCCURS 2400 TIMES PIC 9(2).
013700         03 WK-REV-COL OCCURS 2400 TIMES PIC 9(2).
013800      *
013900       COPY GRPGRID.
014000      *
014100       COPY GRPHERO.
014200      *
014300       COPY GRPTERR.
014400      *
014500       COPY GRPALGO.
014600      *
014700       COPY GRPPATH REPLACING ==:X:== BY ==N==.
014800      *
014900       COPY GRPSUMY.
015000      *
015100       COPY GRPRES.
015200      *
015300       LINKAGE SECTION.
015400       COPY GRPGRID.
015500       COPY GRPHERO.
015600       COPY GRPTERR.
015700       COPY GRPALGO.
015800       COPY GRPPATH REPLACING ==:X:== BY ==C==.
015900       COPY GRPSUMY.
016000       COPY GRPRES.
016100      *
016200       PROCEDURE DIVISION USING GRPGRID-AREA
016300                                GRPHERO-AREA
016400                                GRPTERR-TABLE
016500                                GRPALGO-AREA
016600                                GRPPATH-C-OUT
016700                                GRPSUMY-AREA
016800                                GRPRES-AREA.
016900      *
017000       0100-BEGIN.
017100           MOVE ZERO                      TO GRPRES-RESULT.
017200           MOVE ZERO                      TO GRPPATH-C-TOT.
017300           MOVE ZERO                      TO GRPSUMY-ARVL-TOT.
017400           MOVE ZERO                      TO GRPSUMY-VARIANCE.
017500           MOVE 'N'                       TO GRPALGO-FOUND.
017600
017700           IF GRPALGO-IS-DIJKSTRA
017800              MOVE 'DIJKSTRA'             TO GRPSUMY-ALGO
017900              IF NOT GRPGRID-DEST-IS-FOUND
018000                 PERFORM 0900-NO-PATH THRU 0900-EXIT
018100              ELSE
018200                 PERFORM 0300-RUN-DIJKSTRA THRU 0300-EXIT
018300                 IF WK-SETTLED-COL (GRPGRID-DEST-ROW + 1, GRPGRID-
018400                                     DEST-COL + 1) EQUAL 'Y'
018500                    PERFORM 0400-BUILD-PATH THRU 0400-EXIT
018600                 ELSE
018700                    PERFORM 0900-NO-PATH THRU 0900-EXIT
018800                 END-IF
018900              END-IF
019000           ELSE
019100              MOVE 'RALLY'                TO GRPSUMY-ALGO
019200              IF GRPGRID-HERO-TOT < 2
019300                 PERFORM 0900-NO-PATH THRU 0900-EXIT
019400              ELSE
019500                 PERFORM 0500-RUN-HERO-TIME-FIELD THRU 0500-EXIT
019600                 PERFORM 0600-SCAN-GATHER-POINT THRU 0600-EXIT
019700                 IF WK-BEST-WORST-COST EQUAL WK-HIGH-COST
019800                    PERFORM 0900-NO-PATH THRU 0900-EXIT
019900                 ELSE
020000                    MOVE 'Y'              TO GRPALGO-FOUND
020100                    MOVE WK-BEST-ROW      TO GRPSUMY-ROW
020200                    MOVE WK-BEST-COL      TO GRPSUMY-COL
020300                    MOVE WK-BEST-WORST-COST TO GRPSUMY-COST
020400                    PERFORM 0700-BUILD-ARRIVAL-LIST THRU 0700-EXIT
020500                 END-IF
020600              END-IF
020700           END-IF.
020800       0100-EXIT.
020900           EXIT.
021000      *
021100       0200-TERRAIN-COST-OF.
021200      * WK-HOLD-ROW/WK-HOLD-COL hold the cell being entered; on exit
021300      * WK-STEP-COST holds the base terrain cost straight out of
021400      * GRPTERR-COST - TERRAIN-EQUI is a flat terrain-cost/speed
021500      * model with no race modifier (that is HEX-ASTAR's business,
021600      * over in GRPH001 - see GQ-0148 below).
021700           MOVE WK-HIGH-COST               TO WK-STEP-COST.
021800      * hero starts (digits) and the 'E' destination marker sit on
021900      * grass for costing purposes - look up 'G' in their place.
022000           MOVE GRPGRID-CELL-COL (WK-HOLD-ROW + 1, WK-HOLD-COL + 1)
022100                                           TO WK-TERR-CHAR.
022200           IF WK-TERR-CHAR IS ROWCOL-VALID OR WK-TERR-CHAR EQUAL 'E'
022300              MOVE 'G'                     TO WK-TERR-CHAR
022400           END-IF.
022500           SET GRPTERR-IDX TO 1.
022600       0200-SEARCH-LOOP.
022700           IF GRPTERR-IDX > 16
022800              GO TO 0200-EXIT
022900           END-IF.
023000           IF GRPTERR-CODE (GRPTERR-IDX) EQUAL WK-TERR-CHAR
023100              MOVE GRPTERR-COST (GRPTERR-IDX) TO WK-STEP-COST
023200              GO TO 0200-EXIT
023300           END-IF.
023400           SET GRPTERR-IDX UP BY 1
023500           GO TO 0200-SEARCH-LOOP.
023600       0200-EXIT.
023700           EXIT.
023800      *
023900       0220-IS-PASSABLE.
024000      * leaves WK-STEP-COST less than WK-HIGH-COST when the cell at
024100      * WK-HOLD-ROW/WK-HOLD-COL can be entered at all.
024200           IF GRPGRID-CELL-COL (WK-HOLD-ROW + 1, WK-HOLD-COL + 1)
024300                                                         EQUAL WK-WALL
024400              MOVE WK-HIGH-COST            TO WK-STEP-COST
024500           ELSE
024600              PERFORM 0200-TERRAIN-COST-OF THRU 0200-EXIT
024700           END-IF.
024800       0220-EXIT.
024900           EXIT.
025000      *
025100       0300-RUN-DIJKSTRA.
025200           PERFORM 0230-INIT-DIJK-TABLES THRU 0230-EXIT.
025300           MOVE ZERO TO WK-BEST-COST-COL (GRPGRID-HERO-ROW (1) + 1,
025400                                           GRPGRID-HERO-COL (1) + 1).
025500       0300-SETTLE-LOOP.
025600           PERFORM 0310-SETTLE-LOWEST THRU 0310-EXIT.
025700           IF WK-BEST-ROW EQUAL ZERO AND WK-BEST-COL EQUAL ZERO
025800              GO TO 0300-CHECK-ORIGIN
025900           END-IF.
026000           IF WK-BEST-ROW - 1 EQUAL GRPGRID-DEST-ROW AND
026100              WK-BEST-COL - 1 EQUAL GRPGRID-DEST-COL
026200              GO TO 0300-EXIT
026300           END-IF.
026400           MOVE 'Y' TO WK-SETTLED-COL (WK-BEST-ROW, WK-BEST-COL).
026500           COMPUTE WK-HOLD-ROW = WK-BEST-ROW - 1.
026600           COMPUTE WK-HOLD-COL = WK-BEST-COL - 1.
026700           MOVE 1                         TO WK-DIR-SUB.
026800       0300-DIR-LOOP.
026900           IF WK-DIR-SUB > 4
027000              GO TO 0300-SETTLE-LOOP
027100           END-IF.
027200           PERFORM 0320-RELAX-NEIGHBOUR THRU 0320-EXIT.
027300           ADD 1                          TO WK-DIR-SUB
027400           GO TO 0300-DIR-LOOP.
027500       0300-CHECK-ORIGIN.
027600           GO TO 0300-EXIT.
027700       0300-EXIT.
027800           EXIT.
027900      *
028000       0230-INIT-DIJK-TABLES.
028100           MOVE 1                         TO WK-HOLD-ROW.
028200       0230-ROW-LOOP.
028300           IF WK-HOLD-ROW > 40
028400              GO TO 0230-EXIT
028500           END-IF.
028600           MOVE 1                         TO WK-HOLD-COL.
028700       0230-COL-LOOP.
028800           IF WK-HOLD-COL > 60
028900              GO TO 0230-NEXT-ROW
029000           END-IF.
029100           MOVE WK-HIGH-COST TO WK-BEST-COST-COL (WK-HOLD-ROW,
029200                                                   WK-HOLD-COL).
029300           MOVE 'N'          TO WK-SETTLED-COL (WK-HOLD-ROW,
029400                                                  WK-HOLD-COL).
029500           ADD 1                          TO WK-HOLD-COL
029600           GO TO 0230-COL-LOOP.
029700       0230-NEXT-ROW.
029800           ADD 1                          TO WK-HOLD-ROW
029900           GO TO 0230-ROW-LOOP.
030000       0230-EXIT.
030100           EXIT.
030200      *
030300       0310-SETTLE-LOWEST.
030400           MOVE WK-HIGH-COST              TO WK-WORST-COST.
030500           MOVE ZERO                      TO WK-BEST-ROW.
030600           MOVE ZERO                      TO WK-BEST-COL.
030700           MOVE 1                         TO WK-SCAN-ROW.
030800       0310-ROW-LOOP.
030900           IF WK-SCAN-ROW > GRPGRID-ROWS
031000              GO TO 0310-EXIT
031100           END-IF.
031200           MOVE 1                         TO WK-SCAN-COL.
031300       0310-COL-LOOP.
031400           IF WK-SCAN-COL > GRPGRID-COLS
031500              GO TO 0310-NEXT-ROW
031600           END-IF.
031700           IF WK-SETTLED-COL (WK-SCAN-ROW, WK-SCAN-COL)
031800                                                        EQUAL 'N'
031900              IF WK-BEST-COST-COL (WK-SCAN-ROW, WK-SCAN-COL)
032000                                                      < WK-WORST-COST
032100                 MOVE WK-BEST-COST-COL (WK-SCAN-ROW, WK-SCAN-COL)
032200                                         TO WK-WORST-COST
032300                 MOVE WK-SCAN-ROW      TO WK-BEST-ROW
032400                 MOVE WK-SCAN-COL      TO WK-BEST-COL
032500              END-IF
032600           END-IF.
032700           ADD 1                          TO WK-SCAN-COL
032800           GO TO 0310-COL-LOOP.
032900       0310-NEXT-ROW.
033000           ADD 1                          TO WK-SCAN-ROW
033100           GO TO 0310-ROW-LOOP.
033200       0310-EXIT.
033300           EXIT.
033400      *
033500       0320-RELAX-NEIGHBOUR.
033600           MOVE WK-HOLD-ROW                TO WK-NEW-ROW.
033700           MOVE WK-HOLD-COL                TO WK-NEW-COL.
033800           EVALUATE WK-DIR-SUB
033900              WHEN 1 SUBTRACT 1 FROM WK-NEW-ROW
034000              WHEN 2 ADD      1 TO   WK-NEW-ROW
034100              WHEN 3 SUBTRACT 1 FROM WK-NEW-COL
034200              WHEN 4 ADD      1 TO   WK-NEW-COL
034300           END-EVALUATE.
034400           IF WK-NEW-ROW < ZERO OR WK-NEW-ROW > GRPGRID-ROWS - 1
034500              GO TO 0320-EXIT
034600           END-IF.
034700           IF WK-NEW-COL < ZERO OR WK-NEW-COL > GRPGRID-COLS - 1
034800              GO TO 0320-EXIT
034900           END-IF.
035000           IF WK-SETTLED-COL (WK-NEW-ROW+1, WK-NEW-COL+1) EQUAL 'Y'
035100              GO TO 0320-EXIT
035200           END-IF.
035300           MOVE WK-NEW-ROW                 TO WK-HOLD-ROW.
035400           MOVE WK-NEW-COL                 TO WK-HOLD-COL.
035500           PERFORM 0220-IS-PASSABLE THRU 0220-EXIT.
035600           MOVE WK-BEST-ROW                TO WK-HOLD-ROW.
035700           MOVE WK-BEST-COL                TO WK-HOLD-COL.
035800           IF WK-STEP-COST >= WK-HIGH-COST
035900              GO TO 0320-EXIT
036000           END-IF.
036100           IF WK-BEST-COST-COL (WK-BEST-ROW, WK-BEST-COL) +
036200              WK-STEP-COST < WK-BEST-COST-COL (WK-NEW-ROW+1,
036300                                                WK-NEW-COL+1)
036400              COMPUTE WK-BEST-COST-COL (WK-NEW-ROW+1, WK-NEW-COL+1) =
036500                      WK-BEST-COST-COL (WK-BEST-ROW, WK-BEST-COL) +
036600                      WK-STEP-COST
036700              MOVE WK-BEST-ROW - 1 TO
036800                   WK-PRED-ROW-OF-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
036900              MOVE WK-BEST-COL - 1 TO
037000                   WK-PRED-COL-OF-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
037100           END-IF.
037200       0320-EXIT.
037300           EXIT.
037400      *
037500       0400-BUILD-PATH.
037600           MOVE GRPGRID-DEST-ROW           TO WK-NEW-ROW.
037700           MOVE GRPGRID-DEST-COL           TO WK-NEW-COL.
037800           MOVE ZERO                       TO WK-REV-TOT.
037900       0400-WALK-BACK.
038000           ADD 1                           TO WK-REV-TOT.
038100           MOVE WK-NEW-ROW                 TO WK-REV-ROW (WK-REV-TOT).
038200           MOVE WK-NEW-COL                 TO WK-REV-COL (WK-REV-TOT).
038300           IF WK-NEW-ROW EQUAL GRPGRID-HERO-ROW (1) AND
038400              WK-NEW-COL EQUAL GRPGRID-HERO-COL (1)
038500              GO TO 0400-REVERSE
038600           END-IF.
038700           MOVE WK-PRED-ROW-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
038800                                           TO WK-HOLD-ROW.
038900           MOVE WK-PRED-COL-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
039000                                           TO WK-HOLD-COL.
039100           MOVE WK-HOLD-ROW                TO WK-NEW-ROW.
039200           MOVE WK-HOLD-COL                TO WK-NEW-COL.
039300           GO TO 0400-WALK-BACK.
039400       0400-REVERSE.
039500           MOVE WK-REV-TOT                 TO GRPPATH-C-TOT.
039600           MOVE WK-REV-TOT                 TO GRPSUMY-STEPS.
039700           SUBTRACT 1 FROM GRPSUMY-STEPS.
039800           MOVE ZERO                       TO GRPSUMY-COST.
039900           MOVE 1                          TO WK-REV-SUB.
040000       0400-REVERSE-LOOP.
040100           IF WK-REV-SUB > WK-REV-TOT
040200              GO TO 0400-FINISH
040300           END-IF.
040400           PERFORM 0410-EMIT-STEP THRU 0410-EXIT.
040500           ADD 1                           TO WK-REV-SUB
040600           GO TO 0400-REVERSE-LOOP.
040700       0400-FINISH.
040800           MOVE 'Y'                        TO GRPALGO-FOUND.
040900           MOVE GRPGRID-DEST-ROW           TO GRPSUMY-ROW.
041000           MOVE GRPGRID-DEST-COL           TO GRPSUMY-COL.
041100       0400-EXIT.
041200           EXIT.
041300      *
041400       0410-EMIT-STEP.
041500           COMPUTE WK-DIR-SUB = WK-REV-TOT - WK-REV-SUB + 1.
041600           MOVE WK-REV-SUB TO GRPPATH-C-SEQ (WK-REV-SUB).
041700           MOVE WK-REV-ROW (WK-DIR-SUB) TO GRPPATH-C-ROW (WK-REV-SUB).
041800           MOVE WK-REV-COL (WK-DIR-SUB) TO GRPPATH-C-COL (WK-REV-SUB).
041900           MOVE ZERO                   TO GRPPATH-C-HERO (WK-REV-SUB).
042000           IF WK-REV-SUB EQUAL 1
042100              MOVE SPACE TO GRPPATH-C-DIR (WK-REV-SUB)
042200              MOVE ZERO  TO GRPPATH-C-COST (WK-REV-SUB)
042300              GO TO 0410-EXIT
042400           END-IF.
042500           MOVE WK-REV-ROW (WK-DIR-SUB)     TO WK-HOLD-ROW.
042600           MOVE WK-REV-COL (WK-DIR-SUB)     TO WK-HOLD-COL.
042700           PERFORM 0200-TERRAIN-COST-OF THRU 0200-EXIT.
042800           MOVE WK-STEP-COST             TO GRPPATH-C-COST (WK-REV-
042900                                                             SUB).
043000           ADD  WK-STEP-COST             TO GRPSUMY-COST.
043100           PERFORM 0420-DIRECTION-OF THRU 0420-EXIT.
043200       0410-EXIT.
043300           EXIT.
043400      *
043500       0420-DIRECTION-OF.
043600           IF GRPPATH-C-ROW (WK-REV-SUB) <
043700                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
043800              MOVE WK-DIR-NAME (1)     TO GRPPATH-C-DIR (WK-REV-SUB)
043900              GO TO 0420-EXIT
044000           END-IF.
044100           IF GRPPATH-C-ROW (WK-REV-SUB) >
044200                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
044300              MOVE WK-DIR-NAME (2)     TO GRPPATH-C-DIR (WK-REV-SUB)
044400              GO TO 0420-EXIT
044500           END-IF.
044600           IF GRPPATH-C-COL (WK-REV-SUB) <
044700                                   GRPPATH-C-COL (WK-REV-SUB - 1)
044800              MOVE WK-DIR-NAME (3)     TO GRPPATH-C-DIR (WK-REV-SUB)
044900              GO TO 0420-EXIT
045000           END-IF.
045100           MOVE WK-DIR-NAME (4)        TO GRPPATH-C-DIR (WK-REV-SUB).
045200       0420-EXIT.
045300           EXIT.
045400      *
045500       0500-RUN-HERO-TIME-FIELD.
045600           MOVE 1                          TO WK-HERO-SUB.
045700       0500-HERO-LOOP.
045800           IF WK-HERO-SUB > GRPGRID-HERO-TOT
045900              GO TO 0500-EXIT
046000           END-IF.
046100           PERFORM 0510-DIJKSTRA-ONE-HERO THRU 0510-EXIT.
046200           ADD 1                           TO WK-HERO-SUB
046300           GO TO 0500-HERO-LOOP.
046400       0500-EXIT.
046500           EXIT.
046600      *
046700       0510-DIJKSTRA-ONE-HERO.
046800           PERFORM 0520-HERO-SPEED-LOOKUP THRU 0520-EXIT.
046900           PERFORM 0230-INIT-DIJK-TABLES THRU 0230-EXIT.
047000           MOVE ZERO TO WK-BEST-COST-COL
047100                       (GRPGRID-HERO-ROW (WK-HERO-SUB) + 1,
047200                        GRPGRID-HERO-COL (WK-HERO-SUB) + 1).
047300       0510-SETTLE-LOOP.
047400           PERFORM 0310-SETTLE-LOWEST THRU 0310-EXIT.
047500           IF WK-BEST-ROW EQUAL ZERO AND WK-BEST-COL EQUAL ZERO
047600              GO TO 0510-COPY-FIELD
047700           END-IF.
047800           MOVE 'Y' TO WK-SETTLED-COL (WK-BEST-ROW, WK-BEST-COL).
047900           COMPUTE WK-HOLD-ROW = WK-BEST-ROW - 1.
048000           COMPUTE WK-HOLD-COL = WK-BEST-COL - 1.
048100           MOVE 1                          TO WK-DIR-SUB.
048200       0510-DIR-LOOP.
048300           IF WK-DIR-SUB > 4
048400              GO TO 0510-SETTLE-LOOP
048500           END-IF.
048600           PERFORM 0540-RELAX-TIMED THRU 0540-EXIT.
048700           ADD 1                           TO WK-DIR-SUB
048800           GO TO 0510-DIR-LOOP.
048900       0510-COPY-FIELD.
049000           PERFORM 0550-COPY-COST-FIELD THRU 0550-EXIT.
049100       0510-EXIT.
049200           EXIT.
049300      *
049400       0520-HERO-SPEED-LOOKUP.
049500           MOVE 1                          TO WK-DIR-SUB.
049600           MOVE '1.00'                     TO WK-SPEED-X.
049700       0520-SEARCH-LOOP.
049800           IF WK-DIR-SUB > GRPHERO-TOT
049900              GO TO 0520-EXIT
050000           END-IF.
050100           IF GRPHERO-ID (WK-DIR-SUB) EQUAL
050200                          GRPGRID-HERO-ID (WK-HERO-SUB)
050300              MOVE GRPHERO-SPEED (WK-DIR-SUB) TO WK-SPEED-B
050400              GO TO 0520-EXIT
050500           END-IF.
050600           ADD 1                           TO WK-DIR-SUB
050700           GO TO 0520-SEARCH-LOOP.
050800       0520-EXIT.
050900           EXIT.
051000      *
051100       0540-RELAX-TIMED.
051200           MOVE WK-HOLD-ROW                 TO WK-NEW-ROW.
051300           MOVE WK-HOLD-COL                 TO WK-NEW-COL.
051400           EVALUATE WK-DIR-SUB
051500              WHEN 1 SUBTRACT 1 FROM WK-NEW-ROW
051600              WHEN 2 ADD      1 TO   WK-NEW-ROW
051700              WHEN 3 SUBTRACT 1 FROM WK-NEW-COL
051800              WHEN 4 ADD      1 TO   WK-NEW-COL
051900           END-EVALUATE.
052000           IF WK-NEW-ROW < ZERO OR WK-NEW-ROW > GRPGRID-ROWS - 1
052100              GO TO 0540-EXIT
052200           END-IF.
052300           IF WK-NEW-COL < ZERO OR WK-NEW-COL > GRPGRID-COLS - 1
052400              GO TO 0540-EXIT
052500           END-IF.
052600           IF WK-SETTLED-COL (WK-NEW-ROW+1, WK-NEW-COL+1) EQUAL 'Y'
052700              GO TO 0540-EXIT
052800           END-IF.
052900           MOVE WK-NEW-ROW                  TO WK-HOLD-ROW.
053000           MOVE WK-NEW-COL                  TO WK-HOLD-COL.
053100           PERFORM 0220-IS-PASSABLE THRU 0220-EXIT.
053200           MOVE WK-BEST-ROW                 TO WK-HOLD-ROW.
053300           MOVE WK-BEST-COL                 TO WK-HOLD-COL.
053400           IF WK-STEP-COST >= WK-HIGH-COST
053500              GO TO 0540-EXIT
053600           END-IF.
053700           IF WK-SPEED-B EQUAL ZERO
053800              MOVE 1                        TO WK-SPEED-B
053900           END-IF.
054000           COMPUTE WK-STEP-COST ROUNDED = WK-STEP-COST / WK-SPEED-B.
054100           IF WK-BEST-COST-COL (WK-BEST-ROW, WK-BEST-COL) +
054200              WK-STEP-COST < WK-BEST-COST-COL (WK-NEW-ROW+1,
054300                                                WK-NEW-COL+1)
054400              COMPUTE WK-BEST-COST-COL (WK-NEW-ROW+1, WK-NEW-COL+1) =
054500                      WK-BEST-COST-COL (WK-BEST-ROW, WK-BEST-COL) +
054600                      WK-STEP-COST
054700           END-IF.
054800       0540-EXIT.
054900           EXIT.
055000      *
055100       0550-COPY-COST-FIELD.
055200           MOVE 1                           TO WK-SCAN-ROW.
055300       0550-ROW-LOOP.
055400           IF WK-SCAN-ROW > GRPGRID-ROWS
055500              GO TO 0550-EXIT
055600           END-IF.
055700           MOVE 1                           TO WK-SCAN-COL.
055800       0550-COL-LOOP.
055900           IF WK-SCAN-COL > GRPGRID-COLS
056000              GO TO 0550-NEXT-ROW
056100           END-IF.
056200           MOVE WK-BEST-COST-COL (WK-SCAN-ROW, WK-SCAN-COL) TO
056300                WK-HCOST-COL (WK-HERO-SUB, WK-SCAN-ROW,
056400                               WK-SCAN-COL).
056500           ADD 1                            TO WK-SCAN-COL
056600           GO TO 0550-COL-LOOP.
056700       0550-NEXT-ROW.
056800           ADD 1                            TO WK-SCAN-ROW
056900           GO TO 0550-ROW-LOOP.
057000       0550-EXIT.
057100           EXIT.
057200      *
057300       0600-SCAN-GATHER-POINT.
057400           MOVE WK-HIGH-COST                TO WK-BEST-WORST-COST.
057500           MOVE 1                           TO WK-SCAN-ROW.
057600       0600-ROW-LOOP.
057700           IF WK-SCAN-ROW > GRPGRID-ROWS
057800              GO TO 0600-EXIT
057900           END-IF.
058000           MOVE 1                           TO WK-SCAN-COL.
058100       0600-COL-LOOP.
058200           IF WK-SCAN-COL > GRPGRID-COLS
058300              GO TO 0600-NEXT-ROW
058400           END-IF.
058500           PERFORM 0610-TEST-CANDIDATE THRU 0610-EXIT.
058600           ADD 1                            TO WK-SCAN-COL
058700           GO TO 0600-COL-LOOP.
058800       0600-NEXT-ROW.
058900           ADD 1                            TO WK-SCAN-ROW
059000           GO TO 0600-ROW-LOOP.
059100       0600-EXIT.
059200           EXIT.
059300      *
059400       0610-TEST-CANDIDATE.
059500           IF GRPGRID-CELL-COL (WK-SCAN-ROW, WK-SCAN-COL) EQUAL WK-WALL
059600              GO TO 0610-EXIT
059700           END-IF.
059800           MOVE 'Y'                         TO WK-ALL-REACH-SW.
059900           MOVE ZERO                        TO WK-WORST-COST.
060000           MOVE 1                           TO WK-HERO-SUB.
060100       0610-HERO-LOOP.
060200           IF WK-HERO-SUB > GRPGRID-HERO-TOT
060300              GO TO 0610-HERO-DONE
060400           END-IF.
060500           IF WK-HCOST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
060600                                                     >= WK-HIGH-COST
060700              MOVE 'N'                      TO WK-ALL-REACH-SW
060800              GO TO 0610-HERO-DONE
060900           END-IF.
061000           IF WK-HCOST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
061100                                                       > WK-WORST-COST
061200              MOVE WK-HCOST-COL (WK-HERO-SUB, WK-SCAN-ROW, WK-SCAN-COL)
061300                                           TO WK-WORST-COST
061400           END-IF.
061500           ADD 1                            TO WK-HERO-SUB
061600           GO TO 0610-HERO-LOOP.
061700       0610-HERO-DONE.
061800           IF WK-ALL-REACH-SW NOT EQUAL 'Y'
061900              GO TO 0610-EXIT
062000           END-IF.
062100           IF WK-WORST-COST < WK-BEST-WORST-COST
062200              MOVE WK-WORST-COST            TO WK-BEST-WORST-COST
062300              COMPUTE WK-BEST-ROW = WK-SCAN-ROW - 1
062400              COMPUTE WK-BEST-COL = WK-SCAN-COL - 1
062500           END-IF.
062600       0610-EXIT.
062700           EXIT.
062800      *
062900      * GQ-0146 - ARRIVAL LIST FOR THE RALLY BLOCK WAS NEVER BUILT
063000      * IN THE TERRAIN-MAZE CASE, SO 0820-PRINT-RALLY-LINES OVER IN
063100      * THE DRIVER HAD NOTHING TO PRINT. WALKS EVERY HERO AT THE
063200      * CHOSEN GATHERING CELL AND FILLS GRPSUMY-ARVL-HERO/TIME/REACH
063300      * THE SAME WAY GRPB002 DOES FOR THE BASIC MAZE.
063400       0700-BUILD-ARRIVAL-LIST.
063500           MOVE GRPGRID-HERO-TOT           TO GRPSUMY-ARVL-TOT.
063600           MOVE 1                          TO WK-HERO-SUB.
063700       0700-HERO-LOOP.
063800           IF WK-HERO-SUB > GRPGRID-HERO-TOT
063900              GO TO 0700-EXIT
064000           END-IF.
064100           MOVE GRPHERO-ID (WK-HERO-SUB)    TO
064200                           GRPSUMY-ARVL-HERO (WK-HERO-SUB).
064300           MOVE WK-HCOST-COL (WK-HERO-SUB, WK-BEST-ROW + 1,
064400                               WK-BEST-COL + 1) TO
064500                           GRPSUMY-ARVL-TIME (WK-HERO-SUB).
064600           MOVE 'Y'                        TO
064700                           GRPSUMY-ARVL-REACH (WK-HERO-SUB).
064800           ADD 1                            TO WK-HERO-SUB
064900           GO TO 0700-HERO-LOOP.
065000       0700-EXIT.
065100           EXIT.
065200      *
065300       0900-NO-PATH.
065400           MOVE 'N'                         TO GRPALGO-FOUND.
065500           MOVE ZERO                        TO GRPSUMY-STEPS.
065600           MOVE ZERO                        TO GRPSUMY-COST.
065700           MOVE ZERO                        TO GRPSUMY-ROW.
065800           MOVE ZERO                        TO GRPSUMY-COL.
065900       0900-EXIT.
066000           EXIT.
066100      *
066200       9999-GOBACK.
066300           GOBACK.
