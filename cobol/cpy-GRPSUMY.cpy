000100      * **++ SUMMARY RESULT AREA, PLUS PER-HERO ARRIVAL LIST
000200      * USED ONLY BY THE RALLY-POINT ALGORITHMS.
000300      *
000400       01 GRPSUMY-AREA.
000500         03 GRPSUMY-ALGO                  PIC X(8).
000600         03 GRPSUMY-FOUND                 PIC X(1).
000700         03 GRPSUMY-STEPS                 PIC 9(3).
000800         03 GRPSUMY-COST                  PIC 9(5)V9(2).
000900         03 GRPSUMY-ROW                   PIC 9(3).
001000         03 GRPSUMY-COL                   PIC 9(3).
001100         03 GRPSUMY-VARIANCE              PIC 9(5)V9(2).
001200         03 GRPSUMY-ARVL-TOT              PIC 9(1) VALUE ZERO.
001300         03 GRPSUMY-ARVL-TB.
001400           05 GRPSUMY-ARVL-EL OCCURS 0 TO 9
001500                         DEPENDING ON GRPSUMY-ARVL-TOT.
001600             10 GRPSUMY-ARVL-HERO         PIC 9(1).
001700             10 GRPSUMY-ARVL-TIME         PIC 9(5)V9(2).
001800             10 GRPSUMY-ARVL-REACH        PIC X(1).
001900               88 GRPSUMY-ARVL-REACHED       VALUE 'Y'.
