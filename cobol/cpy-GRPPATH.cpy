000100      * **++ PATH-STEP RESULT LIST (LOCAL COPY USES ==N==,
000200      * LINKAGE COPY USES ==C== -- SEE EACH WORKER'S COPY
000300      * STATEMENTS FOR X60D002I/O PRECEDENT)
000400      *
000500       01 GRPPATH-:X:-OUT.
000600         03 GRPPATH-:X:-TOT               PIC 9(3) COMP
000700                                          VALUE ZERO.
000800         03 GRPPATH-:X:-TB.
000900           05 GRPPATH-:X:-EL OCCURS 0 TO 300
001000                         DEPENDING ON GRPPATH-:X:-TOT.
001100             10 GRPPATH-:X:-HERO          PIC 9(1).
001200             10 GRPPATH-:X:-SEQ           PIC 9(3).
001300             10 GRPPATH-:X:-ROW           PIC 9(3).
001400             10 GRPPATH-:X:-COL           PIC 9(3).
001500             10 GRPPATH-:X:-DIR           PIC X(5).
001600             10 GRPPATH-:X:-COST          PIC 9(3)V9(2).
