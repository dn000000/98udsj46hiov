000100      * **++ ALGORITHM SELECTION / OUTCOME FLAG AREA
000200      *
000300       01 GRPALGO-AREA.
000400         03 GRPALGO-CODE                  PIC X(8) VALUE SPACE.
000500         03 FILLER REDEFINES GRPALGO-CODE.
000600           05 GRPALGO-KIND                PIC X(1).
000700             88 GRPALGO-IS-BFS               VALUE 'B'.
000800             88 GRPALGO-IS-DIJKSTRA          VALUE 'D'.
000900             88 GRPALGO-IS-RALLY             VALUE 'R'.
001000             88 GRPALGO-IS-HEXASTAR          VALUE 'H'.
001100           05 FILLER                      PIC X(7).
001200         03 GRPALGO-FOUND                 PIC X(1).
001300           88 GRPALGO-WAS-FOUND              VALUE 'Y'.
001400           88 GRPALGO-NOT-FOUND              VALUE 'N'.
001500         03 GRPALGO-HERO-ID                PIC 9(1) VALUE ZERO.
