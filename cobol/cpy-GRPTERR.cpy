000100      * **++ TERRAIN COST / RACE MODIFIER TABLE
000200      * GRPTERR-RACE-MOD subscript order is fixed:
000300      * (1) Human (2) Elf (3) Dwarf (4) Orc -- the table is
000400      * loaded once by GRPDRV01 0250-LOAD-TERRAIN-TABLE and
000500      * passed down to GRPW001/GRPH001 on every CALL.
000600      *
000700       01 GRPTERR-TABLE.
000800         03 GRPTERR-EL OCCURS 16 TIMES
000900                        INDEXED BY GRPTERR-IDX.
001000           05 GRPTERR-CODE                PIC X(1).
001100           05 GRPTERR-COST                PIC 9(1)V9(2).
001200           05 GRPTERR-PASSABLE            PIC X(1).
001300             88 GRPTERR-IS-PASSABLE          VALUE 'Y'.
001400           05 GRPTERR-RACE-MOD OCCURS 4 TIMES.
001500             10 GRPTERR-RACE-COST         PIC 9(1)V9(2).
001600             10 GRPTERR-RACE-IMPASS       PIC X(1).
001700               88 GRPTERR-RACE-IS-IMPASS     VALUE 'Y'.
001800         03 FILLER                         PIC X(04) VALUE SPACE.
