000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   GRPB001.
000400       AUTHOR.       T KASTANIS.
000500       INSTALLATION. GRIDQUEST SYSTEMS - ROUTING GROUP.
000600       DATE-WRITTEN. 06/12/1989.
000700       DATE-COMPILED.
000800       SECURITY.     UNCLASSIFIED.
000900      *----------------------------------------------------------------
001000      * GRPB001
001100      * **++ UNWEIGHTED SHORTEST-PATH WORKER FOR A BASIC WALL/OPEN
001200      *      MAP.  RUNS A BREADTH-FIRST SEARCH FROM HERO 1'S CELL TO
001300      *      THE DESTINATION CELL MARKED 'F' ON THE MAP.
001400      *----------------------------------------------------------------
001500      * CHANGE LOG
001600      *   DATE      BY   REQUEST     DESCRIPTION
001700      *   --------  ---  ----------  --------------------------------
001800      *   06/12/89  TK   GQ-0001     ORIGINAL PROGRAM.  UNWEIGHTED
001900      *                              BFS FROM HERO 1 TO DESTINATION.
002000      *   19/03/90  TK   GQ-0014     FIXED NEIGHBOUR SCAN ORDER SO
002100      *                              PATH IS DETERMINISTIC (UP DOWN
002200      *                              LEFT RIGHT).
002300      *   02/09/91  AF   GQ-0033     ADDED 0220-VALIDATE-POSITION AS
002400      *                              ITS OWN PARAGRAPH - WAS INLINE.
002500      *   14/01/93  AF   GQ-0058     NO-PATH CASE NOW SETS GRPALGO-
002600      *                              NOT-FOUND INSTEAD OF ABENDING.
002700      *   27/07/94  MP   GQ-0071     WK-QUEUE ENLARGED TO 2400 CELLS
002800      *                              FOR THE 40 X 60 MAP SIZE.
002900      *   11/05/96  MP   GQ-0090     PATH STEP LIST NOW RETURNED VIA
003000      *                              GRPPATH-C-OUT FOR THE DRIVER TO
003100      *                              WRITE - WAS DISPLAY ONLY.
003200      *   03/11/97  DK   GQ-0104     STEP COST ALWAYS ZONED 1.00 FOR
003300      *                              BFS - FIXES REPORT COLUMN DRIFT.
003400      *   22/09/98  DK   GQ-0122     Y2K REVIEW - NO DATE FIELDS IN
003500      *                              THIS PROGRAM, NO CHANGE REQUIRED.
003600      *   08/02/99  DK   GQ-0122     Y2K SIGN-OFF RECORDED.
003700      *   16/06/00  SV   GQ-0140     MINOR - RENAMED WK-HOLD-ROW/COL
003800      *                              TO MATCH NEW SHOP STANDARD.
003900      *   21/11/00  SV   GQ-0144     BFS NOW GOES STRAIGHT TO NO-PATH
004000      *                              WHEN THE MAP HAS NO DESTINATION
004100      *                              MARKER INSTEAD OF CHASING THE
004200      *                              PRIOR MAP'S DESTINATION CELL.
004300      *----------------------------------------------------------------
004400       ENVIRONMENT DIVISION.
004500      *
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.    IBM-370.
004800       OBJECT-COMPUTER.    IBM-370.
004900       SPECIAL-NAMES.
005000           CLASS ROWCOL-VALID IS '0' THRU '9'.
005100      *
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400      **
005500       DATA DIVISION.
005600      *
005700       FILE SECTION.
005800      *
005900       WORKING-STORAGE SECTION.
006000       01 WK-LITERALS.
006100         03 WK-WALL                 PIC X(1)  VALUE '#'.
006200         03 WK-DEST-MARK             PIC X(1)  VALUE 'F'.
006300         03 WK-ZERO-COST             PIC 9(3)V9(2) VALUE ZERO.
006400         03 WK-ONE-COST               PIC 9(3)V9(2) VALUE 1.
006500         03 FILLER                    PIC X(10) VALUE SPACE.
006600      *
006700       01 WK-DIR-NAMES-LIT.
006800         03 FILLER                    PIC X(20)
006900                                       VALUE 'UP   DOWNLEFT RIGHT'.
007000       01 WK-DIR-NAMES REDEFINES WK-DIR-NAMES-LIT.
007100         03 WK-DIR-NAME OCCURS 4 TIMES PIC X(5).
007200      *
007300       01 WK-CELL-NUM-X              PIC X(4) VALUE SPACE.
007400       01 WK-CELL-NUM-B REDEFINES WK-CELL-NUM-X
007500                                    PIC 9(4) COMP.
007600      *
007700       01 WK-QENTRY-PACKED           PIC 9(4) VALUE ZERO.
007800       01 WK-QENTRY-SPLIT REDEFINES WK-QENTRY-PACKED.
007900         03 WK-QENTRY-ROW            PIC 99.
008000         03 WK-QENTRY-COL            PIC 99.
008100      *
008200       77 WK-QUEUE-HEAD              PIC 9(4) COMP VALUE ZERO.
008300       77 WK-QUEUE-TAIL              PIC 9(4) COMP VALUE ZERO.
008400       77 WK-HOLD-ROW                PIC 9(2) COMP VALUE ZERO.
008500       77 WK-HOLD-COL                PIC 9(2) COMP VALUE ZERO.
008600       77 WK-NEW-ROW                 PIC 9(2) COMP VALUE ZERO.
008700       77 WK-NEW-COL                 PIC 9(2) COMP VALUE ZERO.
008800       77 WK-DIR-SUB                 PIC 9(1) COMP VALUE ZERO.
008900       77 WK-WALK-ROW                PIC 9(2) COMP VALUE ZERO.
009000       77 WK-WALK-COL                PIC 9(2) COMP VALUE ZERO.
009100       77 WK-REV-TOT                 PIC 9(3) COMP VALUE ZERO.
009200       77 WK-REV-SUB                 PIC 9(3) COMP VALUE ZERO.
009300       77 WK-SUMY-COST-HOLD          PIC 9(5)V9(2) VALUE ZERO.
009400      *
009500       01 WK-BFS-TABLES.
009600         03 WK-VISITED-ROW OCCURS 40 TIMES.
009700           05 WK-VISITED-COL OCCURS 60 TIMES
009800                              PIC X(1) VALUE 'N'.
009900         03 WK-PRED-ROW-OF-ROW OCCURS 40 TIMES.
010000           05 WK-PRED-ROW-OF-COL OCCURS 60 TIMES
010100                              PIC 9(2) VALUE ZERO.
010200         03 WK-PRED-COL-OF-ROW OCCURS 40 TIMES.
010300           05 WK-PRED-COL-OF-COL OCCURS 60 TIMES
010400                              PIC 9(2) VALUE ZERO.
010500         03 FILLER                    PIC X(04) VALUE SPACE.
010600      *
010700       01 WK-QUEUE-AREA.
010800         03 WK-QUEUE-EL OCCURS 2400 TIMES.
010900           05 WK-QUEUE-ROW           PIC 9(2).
011000           05 WK-QUEUE-COL           PIC 9(2).
011100      *
011200       01 WK-REV-PATH.
011300         03 WK-REV-ROW OCCURS 2400 TIMES PIC 9(2).
011400         03 WK-REV-COL OCCURS 2400 TIMES PIC 9(2).
011500      *
011600       COPY GRPGRID.
011700      *
011800       COPY GRPALGO.
011900      *
012000       COPY GRPPATH REPLACING ==:X:== BY ==N==.
012100      *
012200       COPY GRPSUMY.
012300      *
012400       COPY GRPRES.
012500      *
012600       LOCAL-STORAGE SECTION.
012700       01 LS-CALL-VARS.
012800         03 LS-NOT-USED               PIC X(1).
012900      *
013000       LINKAGE SECTION.
013100       COPY GRPGRID.
013200       COPY GRPALGO.
013300       COPY GRPPATH REPLACING ==:X:== BY ==C==.
013400       COPY GRPSUMY.
013500       COPY GRPRES.
013600      *
013700       PROCEDURE DIVISION USING GRPGRID-AREA
013800                                GRPALGO-AREA
013900                                GRPPATH-C-OUT
014000                                GRPSUMY-AREA
014100                                GRPRES-AREA.
014200      *
014300       0100-BEGIN.
014400           MOVE ZERO                      TO GRPRES-RESULT.
014500           MOVE ZERO                      TO GRPPATH-C-TOT.
014600           MOVE ZERO                      TO GRPSUMY-STEPS.
014700           MOVE ZERO                      TO GRPSUMY-COST.
014800           MOVE 'N'                       TO GRPALGO-FOUND.
014900           MOVE 'BFS'                     TO GRPSUMY-ALGO.
015000
015100           IF GRPGRID-HERO-TOT < 1
015200              PERFORM 0900-NO-PATH THRU 0900-EXIT
015300              GO TO 0100-EXIT
015400           END-IF.
015500
015600           IF NOT GRPGRID-DEST-IS-FOUND
015700              PERFORM 0900-NO-PATH THRU 0900-EXIT
015800              GO TO 0100-EXIT
015900           END-IF.
016000
016100           PERFORM 0200-INIT-TABLES THRU 0200-EXIT.
016200           PERFORM 0300-RUN-BFS THRU 0300-EXIT.
016300
016400           IF WK-VISITED-COL (GRPGRID-DEST-ROW + 1, GRPGRID-DEST-COL
016500                              + 1) EQUAL 'Y'
016600              PERFORM 0400-BUILD-PATH THRU 0400-EXIT
016700           ELSE
016800              PERFORM 0900-NO-PATH THRU 0900-EXIT
016900           END-IF.
017000       0100-EXIT.
017100           EXIT.
017200      *
017300       0200-INIT-TABLES.
017400           MOVE 1                         TO WK-HOLD-ROW.
017500       0200-ROW-LOOP.
017600           IF WK-HOLD-ROW > 40
017700              GO TO 0200-EXIT
017800           END-IF.
017900           MOVE 1                         TO WK-HOLD-COL.
018000       0200-COL-LOOP.
018100           IF WK-HOLD-COL > 60
018200              GO TO 0200-NEXT-ROW
018300           END-IF.
018400           MOVE 'N'       TO WK-VISITED-COL (WK-HOLD-ROW, WK-HOLD-COL)
018500           ADD 1                          TO WK-HOLD-COL
018600           GO TO 0200-COL-LOOP.
018700       0200-NEXT-ROW.
018800           ADD 1                          TO WK-HOLD-ROW
018900           GO TO 0200-ROW-LOOP.
019000       0200-EXIT.
019100           EXIT.
019200      *
019300       0300-RUN-BFS.
019400      * seed the queue with hero 1's cell (row/col are 0-based on
019500      * the map, 1-based when used as table subscripts below).
019600           MOVE 1                         TO WK-QUEUE-HEAD.
019700           MOVE 1                         TO WK-QUEUE-TAIL.
019800           MOVE GRPGRID-HERO-ROW (1)      TO WK-QUEUE-ROW (1).
019900           MOVE GRPGRID-HERO-COL (1)      TO WK-QUEUE-COL (1).
020000           MOVE 'Y' TO WK-VISITED-COL (GRPGRID-HERO-ROW (1) + 1,
020100                                        GRPGRID-HERO-COL (1) + 1).
020200       0300-FRONTIER-LOOP.
020300           IF WK-QUEUE-HEAD > WK-QUEUE-TAIL
020400              GO TO 0300-EXIT
020500           END-IF.
020600           MOVE WK-QUEUE-ROW (WK-QUEUE-HEAD) TO WK-HOLD-ROW.
020700           MOVE WK-QUEUE-COL (WK-QUEUE-HEAD) TO WK-HOLD-COL.
020800           ADD 1                          TO WK-QUEUE-HEAD.
020900
021000           MOVE 1                         TO WK-DIR-SUB.
021100       0300-DIR-LOOP.
021200           IF WK-DIR-SUB > 4
021300              GO TO 0300-FRONTIER-LOOP
021400           END-IF.
021500           PERFORM 0310-STEP-IN-DIR THRU 0310-EXIT.
021600           ADD 1                          TO WK-DIR-SUB
021700           GO TO 0300-DIR-LOOP.
021800       0300-EXIT.
021900           EXIT.
022000      *
022100       0310-STEP-IN-DIR.
022200           MOVE WK-HOLD-ROW               TO WK-NEW-ROW.
022300           MOVE WK-HOLD-COL               TO WK-NEW-COL.
022400           EVALUATE WK-DIR-SUB
022500              WHEN 1 SUBTRACT 1 FROM WK-NEW-ROW
022600              WHEN 2 ADD      1 TO   WK-NEW-ROW
022700              WHEN 3 SUBTRACT 1 FROM WK-NEW-COL
022800              WHEN 4 ADD      1 TO   WK-NEW-COL
022900           END-EVALUATE.
023000
023100           IF WK-NEW-ROW < ZERO OR WK-NEW-ROW > GRPGRID-ROWS - 1
023200              GO TO 0310-EXIT
023300           END-IF.
023400           IF WK-NEW-COL < ZERO OR WK-NEW-COL > GRPGRID-COLS - 1
023500              GO TO 0310-EXIT
023600           END-IF.
023700           IF GRPGRID-CELL-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
023800                                                         EQUAL WK-WALL
023900              GO TO 0310-EXIT
024000           END-IF.
024100           IF WK-VISITED-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
024200                                                          EQUAL 'Y'
024300              GO TO 0310-EXIT
024400           END-IF.
024500
024600           MOVE 'Y' TO WK-VISITED-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1).
024700           MOVE WK-HOLD-ROW TO
024800                     WK-PRED-ROW-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL+1).
024900           MOVE WK-HOLD-COL TO
025000                     WK-PRED-COL-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL+1).
025100           ADD 1                          TO WK-QUEUE-TAIL.
025200           MOVE WK-NEW-ROW                TO WK-QUEUE-ROW (WK-QUEUE-
025300                                                            TAIL).
025400           MOVE WK-NEW-COL                TO WK-QUEUE-COL (WK-QUEUE-
025500                                                            TAIL).
025600       0310-EXIT.
025700           EXIT.
025800      *
025900       0400-BUILD-PATH.
026000      * walk the predecessor table back from the destination, then
026100      * reverse it so PATH-STEP 1 is the hero's own cell.
026200           MOVE GRPGRID-DEST-ROW          TO WK-WALK-ROW.
026300           MOVE GRPGRID-DEST-COL          TO WK-WALK-COL.
026400           MOVE ZERO                      TO WK-REV-TOT.
026500       0400-WALK-BACK.
026600           ADD 1                          TO WK-REV-TOT.
026700           MOVE WK-WALK-ROW               TO WK-REV-ROW (WK-REV-TOT).
026800           MOVE WK-WALK-COL               TO WK-REV-COL (WK-REV-TOT).
026900           IF WK-WALK-ROW EQUAL GRPGRID-HERO-ROW (1) AND
027000              WK-WALK-COL EQUAL GRPGRID-HERO-COL (1)
027100              GO TO 0400-REVERSE
027200           END-IF.
027300           MOVE WK-PRED-ROW-OF-COL (WK-WALK-ROW + 1, WK-WALK-COL + 1)
027400                                          TO WK-NEW-ROW.
027500           MOVE WK-PRED-COL-OF-COL (WK-WALK-ROW + 1, WK-WALK-COL + 1)
027600                                          TO WK-NEW-COL.
027700           MOVE WK-NEW-ROW                TO WK-WALK-ROW.
027800           MOVE WK-NEW-COL                TO WK-WALK-COL.
027900           GO TO 0400-WALK-BACK.
028000       0400-REVERSE.
028100           MOVE WK-REV-TOT                TO GRPPATH-C-TOT.
028200           MOVE WK-REV-TOT                TO GRPSUMY-STEPS.
028300           SUBTRACT 1 FROM GRPSUMY-STEPS.
028400           MOVE 1                         TO WK-REV-SUB.
028500       0400-REVERSE-LOOP.
028600           IF WK-REV-SUB > WK-REV-TOT
028700              GO TO 0400-FINISH
028800           END-IF.
028900           PERFORM 0410-EMIT-STEP THRU 0410-EXIT.
029000           ADD 1                          TO WK-REV-SUB
029100           GO TO 0400-REVERSE-LOOP.
029200       0400-FINISH.
029300           MOVE 'Y'                       TO GRPALGO-FOUND.
029400           MOVE GRPGRID-DEST-ROW          TO GRPSUMY-ROW.
029500           MOVE GRPGRID-DEST-COL          TO GRPSUMY-COL.
029600           MOVE WK-SUMY-COST-HOLD         TO GRPSUMY-COST.
029700       0400-EXIT.
029800           EXIT.
029900      *
030000       0410-EMIT-STEP.
030100      * WK-REV-SUB counts up from 1, but the reversed table was
030200      * filled back-to-front, so the matching slot runs the other
030300      * way: position (WK-REV-TOT - WK-REV-SUB + 1).
030400           COMPUTE WK-DIR-SUB = WK-REV-TOT - WK-REV-SUB + 1.
030500           MOVE WK-REV-SUB TO GRPPATH-C-SEQ (WK-REV-SUB).
030600           MOVE WK-REV-ROW (WK-DIR-SUB) TO GRPPATH-C-ROW (WK-REV-SUB).
030700           MOVE WK-REV-COL (WK-DIR-SUB) TO GRPPATH-C-COL (WK-REV-SUB).
030800           MOVE ZERO                   TO GRPPATH-C-HERO (WK-REV-SUB).
030900
031000           IF WK-REV-SUB EQUAL 1
031100              MOVE SPACE TO GRPPATH-C-DIR (WK-REV-SUB)
031200              MOVE ZERO  TO GRPPATH-C-COST (WK-REV-SUB)
031300              GO TO 0410-EXIT
031400           END-IF.
031500
031600           PERFORM 0420-DIRECTION-OF THRU 0420-EXIT.
031700           MOVE 1                      TO GRPPATH-C-COST (WK-REV-SUB).
031800           ADD  1                      TO WK-SUMY-COST-HOLD.
031900       0410-EXIT.
032000           EXIT.
032100      *
032200       0420-DIRECTION-OF.
032300      * compares the step just emitted with the one before it to
032400      * pick UP/DOWN/LEFT/RIGHT - same rule PATH-DIJKSTRA uses.
032500           IF GRPPATH-C-ROW (WK-REV-SUB) <
032600                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
032700              MOVE WK-DIR-NAME (1)     TO GRPPATH-C-DIR (WK-REV-SUB)
032800              GO TO 0420-EXIT
032900           END-IF.
033000           IF GRPPATH-C-ROW (WK-REV-SUB) >
033100                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
033200              MOVE WK-DIR-NAME (2)     TO GRPPATH-C-DIR (WK-REV-SUB)
033300              GO TO 0420-EXIT
033400           END-IF.
033500           IF GRPPATH-C-COL (WK-REV-SUB) <
033600                                   GRPPATH-C-COL (WK-REV-SUB - 1)
033700              MOVE WK-DIR-NAME (3)     TO GRPPATH-C-DIR (WK-REV-SUB)
033800              GO TO 0420-EXIT
033900           END-IF.
034000           MOVE WK-DIR-NAME (4)        TO GRPPATH-C-DIR (WK-REV-SUB).
034100       0420-EXIT.
034200           EXIT.
034300      *
034400       0900-NO-PATH.
034500           MOVE 'N'                       TO GRPALGO-FOUND.
034600           MOVE ZERO                      TO GRPSUMY-STEPS.
034700           MOVE ZERO                      TO GRPSUMY-COST.
034800           MOVE ZERO                      TO GRPSUMY-ROW.
034900           MOVE ZERO                      TO GRPSUMY-COL.
035000       0900-EXIT.
035100           EXIT.
035200      *
035300       9999-GOBACK.
035400           GOBACK.
