000100      * **++ CALL RESULT / STATUS AREA
000200      * Common result-code copybook every worker in this batch
000300      * suite leans on to hand a status back to GRPDRV01; zero
000400      * means the call succeeded, non-zero means the business
000500      * rule in GRPRES-DESCRIPTION/GRPRES-POSITION fired.
000600      *
000700       01 GRPRES-AREA.
000800         03 GRPRES-RESULT                 PIC 9(2) VALUE ZERO.
000900           88 GRPRES-OK                      VALUE ZERO.
001000         03 GRPRES-DESCRIPTION             PIC X(50) VALUE SPACE.
001100         03 GRPRES-POSITION                PIC X(20) VALUE SPACE.
