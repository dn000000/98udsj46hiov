000100      CBL OPT(2)
000200       IDENTIFICATION DIVISION.
000300       PROGRAM-ID.   GRPH001.
000400       AUTHOR.       D KOUTRAS.
000500       INSTALLATION. GRIDQUEST SYSTEMS - ROUTING GROUP.
000600       DATE-WRITTEN. 08/10/1993.
000700       DATE-COMPILED.
000800       SECURITY.     UNCLASSIFIED.
000900      *----------------------------------------------------------------
001000      * GRPH001
001100      * **++ HEX-MAP WORKER.  CONVERTS THE ODD-R OFFSET MAP TO CUBE
001200      *      COORDINATES AND RUNS ONE A* SEARCH PER HERO, USING THAT
001300      *      HERO'S RACE TO PRICE EACH HEX ENTERED (GRPALGO-HERO-ID
001400      *      SELECTS WHICH HERO OF GRPHERO-AREA TO RUN).
001500      *----------------------------------------------------------------
001600      * CHANGE LOG
001700      *   DATE      BY   REQUEST     DESCRIPTION
001800      *   --------  ---  ----------  --------------------------------
001900      *   08/10/93  DK   GQ-0060     ORIGINAL PROGRAM.  A* OVER THE
002000      *                              ODD-R HEX MAP, ONE HERO AT A TIME.
002100      *   02/02/94  DK   GQ-0063     CUBE COORDINATES STORED PACKED IN
002200      *                              WK-CUBE-PACKED - WAS 3 SEPARATE
002300      *                              77-LEVELS, TOO EASY TO GET OUT OF
002400      *                              STEP WITH EACH OTHER.
002500      *   19/07/95  MP   GQ-0081     NEIGHBOUR OFFSET TABLE MOVED TO A
002600      *                              LITERAL TABLE (WK-HEXDIR) - WAS
002700      *                              SIX SEPARATE EVALUATE WHEN CASES.
002800      *   03/12/96  MP   GQ-0099     IMPASSABLE RACE MODIFIER NOW SKIPS
002900      *                              THE HEX INSTEAD OF PRICING IT AT
003000      *                              99999.99 AND LETTING A* AVOID IT
003100      *                              THE SLOW WAY.
003200      *   11/06/98  DK   GQ-0119     OPEN-SET SCAN NOW SKIPS SETTLED
003300      *                              HEXES - MATCHES THE GRPW001 FIX.
003400      *   22/09/98  DK   GQ-0122     Y2K REVIEW - NO DATE FIELDS IN
003500      *                              THIS PROGRAM, NO CHANGE REQUIRED.
003600      *   08/02/99  DK   GQ-0122     Y2K SIGN-OFF RECORDED.
003700      *   16/06/00  SV   GQ-0140     MINOR - RENAMED WK-HOLD-ROW/COL
003800      *                              TO MATCH NEW SHOP STANDARD.
003900      *   14/09/00  SV   GQ-0141     NEIGHBOUR OFFSET TABLE REBUILT -
004000      *                              THE OLD LITERAL REDEFINES NEVER
004100      *                              LINED UP WITH THE 2-BYTE-PER-
004200      *                              OFFSET LAYOUT UNDER IT, SO DQ/DR
004300      *                              WERE READING RAW PUNCTUATION
004400      *                              INSTEAD OF THE SIX (Q,R) OFFSETS.
004500      *   14/09/00  SV   GQ-0141     WK-CUBE-PACKED PICTURE HAD THREE
004600      *                              SIGN SYMBOLS IN ONE CLAUSE - NOW
004700      *                              A PLAIN GROUP OVER THE SAME
004800      *                              WK-CUBE-SPLIT REDEFINES.
004900      *   21/11/00  SV   GQ-0144     A* NOW GOES STRAIGHT TO NO-PATH
005000      *                              WHEN THE MAP HAS NO DESTINATION
005100      *                              MARKER INSTEAD OF CHASING THE
005200      *                              PRIOR MAP'S DESTINATION CELL.
005300      *   02/02/01  AF   GQ-0147     0900-NO-PATH NOW REPORTS COST AS
005400      *                              THE WK-HIGH-COST SENTINEL RATHER
005500      *                              THAN ZERO - SUMMARY-FILE WAS
005600      *                              SHOWING 00000.00 ON A FAILED HEX
005700      *                              SEARCH INSTEAD OF 99999.99.
005800      *----------------------------------------------------------------
005900       ENVIRONMENT DIVISION.
006000      *
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER.    IBM-370.
006300       OBJECT-COMPUTER.    IBM-370.
006400       SPECIAL-NAMES.
006500           CLASS ROWCOL-VALID IS '0' THRU '9'.
006600      *
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900      **
007000       DATA DIVISION.
007100      *
007200       FILE SECTION.
007300      *
007400       WORKING-STORAGE SECTION.
007500       01 WK-LITERALS.
007600         03 WK-WALL                 PIC X(1)  VALUE '#'.
007700         03 WK-HIGH-COST             PIC 9(5)V9(2) VALUE 99999.99.
007800         03 WK-HIGH-DIST             PIC 9(5)   VALUE 99999.
007900         03 FILLER                    PIC X(10) VALUE SPACE.
008000      *
008100       01 WK-DIR-NAMES-LIT.
008200         03 FILLER                    PIC X(20)
008300                                       VALUE 'UP   DOWNLEFT RIGHT'.
008400       01 WK-DIR-NAMES REDEFINES WK-DIR-NAMES-LIT.
008500         03 WK-DIR-NAME OCCURS 4 TIMES PIC X(5).
008600      *
008700      * six neighbour offsets in (q,r), odd-r layout, SPEC order -
008800      * loaded by 0201-LOAD-HEXDIR-TABLE, not carried as a literal.
008900       01 WK-HEXDIR-TABLE.
009000         03 WK-HEXDIR-EL OCCURS 6 TIMES.
009100           05 WK-HEXDIR-DQ          PIC S9(1).
009200           05 WK-HEXDIR-DR          PIC S9(1).
009300      *
009400       01 WK-CUBE-PACKED.
009500         03 FILLER                  PIC X(9) VALUE ZERO.
009600       01 WK-CUBE-SPLIT REDEFINES WK-CUBE-PACKED.
009700         03 WK-CUBE-Q               PIC S9(3).
009800         03 WK-CUBE-R               PIC S9(3).
009900         03 WK-CUBE-S               PIC S9(3).
010000      *
010100       01 WK-BEST-PACKED             PIC 9(6) VALUE ZERO.
010200       01 WK-BEST-SPLIT REDEFINES WK-BEST-PACKED.
010300         03 WK-BEST-ROW              PIC 999.
010400         03 WK-BEST-COL              PIC 999.
010500      *
010600       77 WK-HOLD-ROW                PIC 9(2) COMP VALUE ZERO.
010700       77 WK-HOLD-COL                PIC 9(2) COMP VALUE ZERO.
010800       77 WK-NEW-ROW                 PIC 9(2) COMP VALUE ZERO.
010900       77 WK-NEW-COL                 PIC 9(2) COMP VALUE ZERO.
011000       77 WK-DIR-SUB                 PIC 9(1) COMP VALUE ZERO.
011100       77 WK-HERO-SUB                PIC 9(1) COMP VALUE ZERO.
011200       77 WK-RACE-SUB                PIC 9(1) COMP VALUE ZERO.
011300       77 WK-SCAN-ROW                PIC 9(2) COMP VALUE ZERO.
011400       77 WK-SCAN-COL                PIC 9(2) COMP VALUE ZERO.
011500       77 WK-REV-TOT                 PIC 9(3) COMP VALUE ZERO.
011600       77 WK-REV-SUB                 PIC 9(3) COMP VALUE ZERO.
011700       77 WK-STEP-COST               PIC 9(3)V9(2) VALUE ZERO.
011800       77 WK-TERR-CHAR               PIC X(1) VALUE SPACE.
011900       77 WK-BEST-F                  PIC 9(5)V9(2) VALUE ZERO.
012000       77 WK-DEST-Q                  PIC S9(3) VALUE ZERO.
012100       77 WK-DEST-R                  PIC S9(3) VALUE ZERO.
012200       77 WK-DEST-S                  PIC S9(3) VALUE ZERO.
012300       77 WK-DIST-A                  PIC S9(5) VALUE ZERO.
012400       77 WK-DIST-B                  PIC S9(5) VALUE ZERO.
012500       77 WK-DIST-C                  PIC S9(5) VALUE ZERO.
012600       77 WK-DIVD                    PIC S9(5) COMP VALUE ZERO.
012700       77 WK-DIVQ                    PIC S9(5) COMP VALUE ZERO.
012800       77 WK-DIVR                    PIC S9(5) COMP VALUE ZERO.
012900      *
013000       01 WK-ASTAR-TABLES.
013100         03 WK-GCOST-ROW OCCURS 40 TIMES.
013200           05 WK-GCOST-COL OCCURS 60 TIMES
013300                              PIC 9(5)V9(2) VALUE 99999.99.
013400         03 WK-SETTLED-ROW OCCURS 40 TIMES.
013500           05 WK-SETTLED-COL OCCURS 60 TIMES
013600                              PIC X(1) VALUE 'N'.
013700         03 WK-OPEN-ROW OCCURS 40 TIMES.
013800           05 WK-OPEN-COL OCCURS 60 TIMES
013900                              PIC X(1) VALUE 'N'.
014000         03 WK-PRED-ROW-OF-ROW OCCURS 40 TIMES.
014100           05 WK-PRED-ROW-OF-COL OCCURS 60 TIMES
014200                              PIC 9(2) VALUE ZERO.
014300         03 WK-PRED-COL-OF-ROW OCCURS 40 TIMES.
014400           05 WK-PRED-COL-OF-COL OCCURS 60 TIMES
014500                              PIC 9(2) VALUE ZERO.
014600         03 FILLER                    PIC X(04) VALUE SPACE.
014700      *
014800       01 WK-REV-PATH.
014900         03 WK-REV-ROW OCCURS 2400 TIMES PIC 9(2).
015000         03 WK-REV-COL OCCURS 2400 TIMES PIC 9(2).
015100      *
015200       COPY GRPGRID.
015300      *
015400       COPY GRPHERO.
015500      *
015600       COPY GRPTERR.
015700      *
015800       COPY GRPALGO.
015900      *
016000       COPY GRPPATH REPLACING ==:X:== BY ==N==.
016100      *
016200       COPY GRPSUMY.
016300      *
016400       COPY GRPRES.
016500      *
016600       LINKAGE SECTION.
016700       COPY GRPGRID.
016800       COPY GRPHERO.
016900       COPY GRPTERR.
017000       COPY GRPALGO.
017100       COPY GRPPATH REPLACING ==:X:== BY ==C==.
017200       COPY GRPSUMY.
017300       COPY GRPRES.
017400      *
017500       PROCEDURE DIVISION USING GRPGRID-AREA
017600                                GRPHERO-AREA
017700                                GRPTERR-TABLE
017800                                GRPALGO-AREA
017900                                GRPPATH-C-OUT
018000                                GRPSUMY-AREA
018100                                GRPRES-AREA.
018200      *
018300       0100-BEGIN.
018400           MOVE ZERO                      TO GRPRES-RESULT.
018500           MOVE ZERO                      TO GRPPATH-C-TOT.
018600           MOVE 'HEXASTAR'                 TO GRPSUMY-ALGO.
018700           MOVE 'N'                        TO GRPALGO-FOUND.
018800           MOVE GRPALGO-HERO-ID            TO WK-HERO-SUB.
018900           PERFORM 0240-FIND-HERO-RACE THRU 0240-EXIT.
019000           PERFORM 0201-LOAD-HEXDIR-TABLE THRU 0201-EXIT.
019100
019200           IF NOT GRPGRID-DEST-IS-FOUND
019300              PERFORM 0900-NO-PATH THRU 0900-EXIT
019400              GO TO 0100-EXIT
019500           END-IF.
019600
019700           PERFORM 0200-OFFSET-TO-CUBE THRU 0200-EXIT.
019800           MOVE WK-CUBE-Q                  TO WK-DEST-Q.
019900           MOVE WK-CUBE-R                  TO WK-DEST-R.
020000           MOVE WK-CUBE-S                  TO WK-DEST-S.
020100
020200           PERFORM 0300-RUN-ASTAR THRU 0300-EXIT.
020300
020400           IF WK-SETTLED-COL (GRPGRID-DEST-ROW + 1, GRPGRID-DEST-COL
020500                               + 1) EQUAL 'Y'
020600              PERFORM 0400-BUILD-PATH THRU 0400-EXIT
020700           ELSE
020800              PERFORM 0900-NO-PATH THRU 0900-EXIT
020900           END-IF.
021000       0100-EXIT.
021100           EXIT.
021200      *
021300       0200-OFFSET-TO-CUBE.
021400      * converts the hex at WK-HOLD-ROW/WK-HOLD-COL (offset col,row)
021500      * to cube coordinates in WK-CUBE-Q/R/S, "odd-r" layout.  on
021600      * entry into this paragraph from 0100 the destination cell is
021700      * loaded first; callers elsewhere load WK-HOLD-ROW/COL first.
021800           MOVE GRPGRID-DEST-ROW           TO WK-HOLD-ROW.
021900           MOVE GRPGRID-DEST-COL           TO WK-HOLD-COL.
022000           PERFORM 0205-CONVERT-HOLD THRU 0205-EXIT.
022100       0200-EXIT.
022200           EXIT.
022300      *
022400      * GQ-0141 - BUILD THE SIX ODD-R NEIGHBOUR OFFSETS FRESH EACH
022500      * CALL (WAS A CHARACTER-LITERAL REDEFINES THAT NEVER LINED UP
022600      * WITH THE 2-BYTE-PER-OFFSET TABLE UNDER IT).
022700       0201-LOAD-HEXDIR-TABLE.
022800           MOVE +1 TO WK-HEXDIR-DQ (1).
022900           MOVE  0 TO WK-HEXDIR-DR (1).
023000           MOVE +1 TO WK-HEXDIR-DQ (2).
023100           MOVE -1 TO WK-HEXDIR-DR (2).
023200           MOVE  0 TO WK-HEXDIR-DQ (3).
023300           MOVE -1 TO WK-HEXDIR-DR (3).
023400           MOVE -1 TO WK-HEXDIR-DQ (4).
023500           MOVE  0 TO WK-HEXDIR-DR (4).
023600           MOVE -1 TO WK-HEXDIR-DQ (5).
023700           MOVE +1 TO WK-HEXDIR-DR (5).
023800           MOVE  0 TO WK-HEXDIR-DQ (6).
023900           MOVE +1 TO WK-HEXDIR-DR (6).
024000       0201-EXIT.
024100           EXIT.
024200      *
024300       0205-CONVERT-HOLD.
024400           MOVE WK-HOLD-ROW                TO WK-DIVD.
024500           PERFORM 0206-FLOOR-DIV-BY-2 THRU 0206-EXIT.
024600           COMPUTE WK-CUBE-Q = WK-HOLD-COL - WK-DIVQ.
024700           MOVE WK-HOLD-ROW                TO WK-CUBE-R.
024800           COMPUTE WK-CUBE-S = 0 - WK-CUBE-Q - WK-CUBE-R.
024900       0205-EXIT.
025000           EXIT.
025100      *
025200       0206-FLOOR-DIV-BY-2.
025300      * leaves the floor (not truncated) of WK-DIVD / 2 in WK-DIVQ -
025400      * the odd-r offset/cube conversion needs true floor division,
025500      * and WK-DIVD can be negative here, unlike a plain row number.
025600           DIVIDE WK-DIVD BY 2 GIVING WK-DIVQ REMAINDER WK-DIVR.
025700           IF WK-DIVR NOT EQUAL ZERO AND WK-DIVD < ZERO
025800              SUBTRACT 1 FROM WK-DIVQ
025900           END-IF.
026000       0206-EXIT.
026100           EXIT.
026200      *
026300       0210-HEX-DISTANCE.
026400      * leaves the hex distance from WK-CUBE-Q/R/S to WK-DEST-Q/R/S
026500      * in WK-DIST-C.
026600           COMPUTE WK-DIST-A = WK-CUBE-Q - WK-DEST-Q.
026700           IF WK-DIST-A < 0
026800              COMPUTE WK-DIST-A = 0 - WK-DIST-A
026900           END-IF.
027000           COMPUTE WK-DIST-B = WK-CUBE-R - WK-DEST-R.
027100           IF WK-DIST-B < 0
027200              COMPUTE WK-DIST-B = 0 - WK-DIST-B
027300           END-IF.
027400           COMPUTE WK-DIST-C = WK-CUBE-S - WK-DEST-S.
027500           IF WK-DIST-C < 0
027600              COMPUTE WK-DIST-C = 0 - WK-DIST-C
027700           END-IF.
027800           IF WK-DIST-B > WK-DIST-A
027900              MOVE WK-DIST-B                TO WK-DIST-A
028000           END-IF.
028100           IF WK-DIST-C > WK-DIST-A
028200              MOVE WK-DIST-C                TO WK-DIST-A
028300           END-IF.
028400       0210-EXIT.
028500           EXIT.
028600      *
028700       0220-HEX-NEIGHBOURS.
028800      * on entry WK-DIR-SUB (1-6) selects one of the six WK-HEXDIR
028900      * offsets; WK-HOLD-ROW/COL (offset) becomes WK-NEW-ROW/COL
029000      * (offset) if the neighbour hex is in bounds, else -1/-1.
029100           PERFORM 0205-CONVERT-HOLD THRU 0205-EXIT.
029200           COMPUTE WK-CUBE-Q = WK-CUBE-Q + WK-HEXDIR-DQ (WK-DIR-SUB).
029300           COMPUTE WK-CUBE-R = WK-CUBE-R + WK-HEXDIR-DR (WK-DIR-SUB).
029400           COMPUTE WK-CUBE-S = 0 - WK-CUBE-Q - WK-CUBE-R.
029500           COMPUTE WK-NEW-ROW = WK-CUBE-R.
029600           MOVE WK-CUBE-R                   TO WK-DIVD.
029700           PERFORM 0206-FLOOR-DIV-BY-2 THRU 0206-EXIT.
029800           COMPUTE WK-NEW-COL = WK-CUBE-Q + WK-DIVQ.
029900           IF WK-NEW-ROW < 0 OR WK-NEW-ROW > GRPGRID-ROWS - 1
030000              MOVE 99                      TO WK-NEW-ROW
030100              MOVE 99                      TO WK-NEW-COL
030200           END-IF.
030300           IF WK-NEW-COL < 0 OR WK-NEW-COL > GRPGRID-COLS - 1
030400              MOVE 99                      TO WK-NEW-ROW
030500              MOVE 99                      TO WK-NEW-COL
030600           END-IF.
030700       0220-EXIT.
030800           EXIT.
030900      *
031000       0230-RACE-STEP-COST.
031100      * WK-HOLD-ROW/WK-HOLD-COL hold the hex being entered; WK-RACE-
031200      * SUB is 1-4; leaves the race-adjusted cost in WK-STEP-COST,
031300      * or WK-HIGH-COST if the hex is impassable for this race.
031400           MOVE WK-HIGH-COST                TO WK-STEP-COST.
031500           IF GRPGRID-CELL-COL (WK-HOLD-ROW + 1, WK-HOLD-COL + 1)
031600                                                         EQUAL WK-WALL
031700              GO TO 0230-EXIT
031800           END-IF.
031900      * hero starts (digits) and the 'E' destination marker sit on
032000      * grass for costing purposes - look up 'G' in their place.
032100           MOVE GRPGRID-CELL-COL (WK-HOLD-ROW + 1, WK-HOLD-COL + 1)
032200                                           TO WK-TERR-CHAR.
032300           IF WK-TERR-CHAR IS ROWCOL-VALID OR WK-TERR-CHAR EQUAL 'E'
032400              MOVE 'G'                     TO WK-TERR-CHAR
032500           END-IF.
032600           SET GRPTERR-IDX TO 1.
032700       0230-SEARCH-LOOP.
032800           IF GRPTERR-IDX > 16
032900              GO TO 0230-EXIT
033000           END-IF.
033100           IF GRPTERR-CODE (GRPTERR-IDX) EQUAL WK-TERR-CHAR
033200              IF WK-RACE-SUB > ZERO AND
033300                 GRPTERR-RACE-IS-IMPASS (GRPTERR-IDX, WK-RACE-SUB)
033400                 GO TO 0230-EXIT
033500              END-IF
033600              IF WK-RACE-SUB > ZERO
033700                 MOVE GRPTERR-RACE-COST (GRPTERR-IDX, WK-RACE-SUB)
033800                                            TO WK-STEP-COST
033900              ELSE
034000                 MOVE GRPTERR-COST (GRPTERR-IDX) TO WK-STEP-COST
034100              END-IF
034200              GO TO 0230-EXIT
034300           END-IF.
034400           SET GRPTERR-IDX UP BY 1
034500           GO TO 0230-SEARCH-LOOP.
034600       0230-EXIT.
034700           EXIT.
034800      *
034900       0240-FIND-HERO-RACE.
035000           MOVE ZERO                        TO WK-RACE-SUB.
035100           MOVE 1                           TO WK-DIR-SUB.
035200       0240-SEARCH-LOOP.
035300           IF WK-DIR-SUB > GRPHERO-TOT
035400              GO TO 0240-EXIT
035500           END-IF.
035600           IF GRPHERO-ID (WK-DIR-SUB) EQUAL GRPALGO-HERO-ID
035700              EVALUATE TRUE
035800                 WHEN GRPHERO-RACE-HUMAN (WK-DIR-SUB)
035900                    MOVE 1 TO WK-RACE-SUB
036000                 WHEN GRPHERO-RACE-ELF (WK-DIR-SUB)
036100                    MOVE 2 TO WK-RACE-SUB
036200                 WHEN GRPHERO-RACE-DWARF (WK-DIR-SUB)
036300                    MOVE 3 TO WK-RACE-SUB
036400                 WHEN GRPHERO-RACE-ORC (WK-DIR-SUB)
036500                    MOVE 4 TO WK-RACE-SUB
036600                 WHEN OTHER
036700                    MOVE ZERO TO WK-RACE-SUB
036800              END-EVALUATE
036900              GO TO 0240-EXIT
037000           END-IF.
037100           ADD 1                            TO WK-DIR-SUB
037200           GO TO 0240-SEARCH-LOOP.
037300       0240-EXIT.
037400           EXIT.
037500      *
037600       0300-RUN-ASTAR.
037700           PERFORM 0250-INIT-ASTAR-TABLES THRU 0250-EXIT.
037800           PERFORM 0260-HERO-START-ROWCOL THRU 0260-EXIT.
037900           MOVE ZERO TO WK-GCOST-COL (WK-HOLD-ROW + 1, WK-HOLD-COL+1).
038000           MOVE 'Y'  TO WK-OPEN-COL   (WK-HOLD-ROW + 1, WK-HOLD-COL+1).
038100       0300-OPEN-LOOP.
038200           PERFORM 0310-OPEN-LOWEST-F THRU 0310-EXIT.
038300           IF WK-BEST-ROW EQUAL ZERO AND WK-BEST-COL EQUAL ZERO
038400              GO TO 0300-EXIT
038500           END-IF.
038600           MOVE 'N' TO WK-OPEN-COL (WK-BEST-ROW, WK-BEST-COL).
038700           MOVE 'Y' TO WK-SETTLED-COL (WK-BEST-ROW, WK-BEST-COL).
038800           IF WK-BEST-ROW - 1 EQUAL GRPGRID-DEST-ROW AND
038900              WK-BEST-COL - 1 EQUAL GRPGRID-DEST-COL
039000              GO TO 0300-EXIT
039100           END-IF.
039200           COMPUTE WK-HOLD-ROW = WK-BEST-ROW - 1.
039300           COMPUTE WK-HOLD-COL = WK-BEST-COL - 1.
039400           MOVE 1                           TO WK-DIR-SUB.
039500       0300-DIR-LOOP.
039600           IF WK-DIR-SUB > 6
039700              GO TO 0300-OPEN-LOOP
039800           END-IF.
039900           PERFORM 0320-RELAX-HEX-NEIGHBOUR THRU 0320-EXIT.
040000           ADD 1                            TO WK-DIR-SUB
040100           GO TO 0300-DIR-LOOP.
040200       0300-EXIT.
040300           EXIT.
040400      *
040500       0250-INIT-ASTAR-TABLES.
040600           MOVE 1                           TO WK-HOLD-ROW.
040700       0250-ROW-LOOP.
040800           IF WK-HOLD-ROW > 40
040900              GO TO 0250-EXIT
041000           END-IF.
041100           MOVE 1                           TO WK-HOLD-COL.
041200       0250-COL-LOOP.
041300           IF WK-HOLD-COL > 60
041400              GO TO 0250-NEXT-ROW
041500           END-IF.
041600           MOVE WK-HIGH-COST TO WK-GCOST-COL (WK-HOLD-ROW,WK-HOLD-COL).
041700           MOVE 'N'          TO WK-SETTLED-COL (WK-HOLD-ROW,
041800                                                 WK-HOLD-COL).
041900           MOVE 'N'          TO WK-OPEN-COL (WK-HOLD-ROW, WK-HOLD-COL).
042000           ADD 1                            TO WK-HOLD-COL
042100           GO TO 0250-COL-LOOP.
042200       0250-NEXT-ROW.
042300           ADD 1                            TO WK-HOLD-ROW
042400           GO TO 0250-ROW-LOOP.
042500       0250-EXIT.
042600           EXIT.
042700      *
042800       0260-HERO-START-ROWCOL.
042900           MOVE ZERO                        TO WK-HOLD-ROW.
043000           MOVE ZERO                        TO WK-HOLD-COL.
043100           MOVE 1                           TO WK-DIR-SUB.
043200       0260-SEARCH-LOOP.
043300           IF WK-DIR-SUB > GRPGRID-HERO-TOT
043400              GO TO 0260-EXIT
043500           END-IF.
043600           IF GRPGRID-HERO-ID (WK-DIR-SUB) EQUAL GRPALGO-HERO-ID
043700              MOVE GRPGRID-HERO-ROW (WK-DIR-SUB) TO WK-HOLD-ROW
043800              MOVE GRPGRID-HERO-COL (WK-DIR-SUB) TO WK-HOLD-COL
043900              GO TO 0260-EXIT
044000           END-IF.
044100           ADD 1                            TO WK-DIR-SUB
044200           GO TO 0260-SEARCH-LOOP.
044300       0260-EXIT.
044400           EXIT.
044500      *
044600       0310-OPEN-LOWEST-F.
044700           MOVE ZERO                        TO WK-BEST-ROW.
044800           MOVE ZERO                        TO WK-BEST-COL.
044900           MOVE WK-HIGH-COST                TO WK-BEST-F.
045000           MOVE 1                           TO WK-SCAN-ROW.
045100       0310-ROW-LOOP.
045200           IF WK-SCAN-ROW > GRPGRID-ROWS
045300              GO TO 0310-EXIT
045400           END-IF.
045500           MOVE 1                           TO WK-SCAN-COL.
045600       0310-COL-LOOP.
045700           IF WK-SCAN-COL > GRPGRID-COLS
045800              GO TO 0310-NEXT-ROW
045900           END-IF.
046000           IF WK-OPEN-COL (WK-SCAN-ROW, WK-SCAN-COL) EQUAL 'Y'
046100              PERFORM 0330-TEST-F THRU 0330-EXIT
046200           END-IF.
046300           ADD 1                            TO WK-SCAN-COL
046400           GO TO 0310-COL-LOOP.
046500       0310-NEXT-ROW.
046600           ADD 1                            TO WK-SCAN-ROW
046700           GO TO 0310-ROW-LOOP.
046800       0310-EXIT.
046900           EXIT.
047000      *
047100       0330-TEST-F.
047200           COMPUTE WK-HOLD-ROW = WK-SCAN-ROW - 1.
047300           COMPUTE WK-HOLD-COL = WK-SCAN-COL - 1.
047400           PERFORM 0205-CONVERT-HOLD THRU 0205-EXIT.
047500           PERFORM 0210-HEX-DISTANCE THRU 0210-EXIT.
047600           COMPUTE WK-STEP-COST =
047700                   WK-GCOST-COL (WK-SCAN-ROW, WK-SCAN-COL) +
047800                   WK-DIST-A.
047900           IF WK-STEP-COST < WK-BEST-F
048000              MOVE WK-STEP-COST              TO WK-BEST-F
048100              MOVE WK-SCAN-ROW               TO WK-BEST-ROW
048200              MOVE WK-SCAN-COL               TO WK-BEST-COL
048300           END-IF.
048400       0330-EXIT.
048500           EXIT.
048600      *
048700       0320-RELAX-HEX-NEIGHBOUR.
048800           PERFORM 0220-HEX-NEIGHBOURS THRU 0220-EXIT.
048900           IF WK-NEW-ROW EQUAL 99 AND WK-NEW-COL EQUAL 99
049000              GO TO 0320-EXIT
049100           END-IF.
049200           IF WK-SETTLED-COL (WK-NEW-ROW+1, WK-NEW-COL+1) EQUAL 'Y'
049300              GO TO 0320-EXIT
049400           END-IF.
049500           MOVE WK-NEW-ROW                   TO WK-HOLD-ROW.
049600           MOVE WK-NEW-COL                   TO WK-HOLD-COL.
049700           PERFORM 0230-RACE-STEP-COST THRU 0230-EXIT.
049800           MOVE WK-BEST-ROW                  TO WK-HOLD-ROW.
049900           MOVE WK-BEST-COL                  TO WK-HOLD-COL.
050000           IF WK-STEP-COST >= WK-HIGH-COST
050100              GO TO 0320-EXIT
050200           END-IF.
050300           IF WK-GCOST-COL (WK-BEST-ROW, WK-BEST-COL) + WK-STEP-COST <
050400              WK-GCOST-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
050500              COMPUTE WK-GCOST-COL (WK-NEW-ROW+1, WK-NEW-COL+1) =
050600                      WK-GCOST-COL (WK-BEST-ROW, WK-BEST-COL) +
050700                      WK-STEP-COST
050800              MOVE WK-BEST-ROW - 1 TO
050900                   WK-PRED-ROW-OF-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
051000              MOVE WK-BEST-COL - 1 TO
051100                   WK-PRED-COL-OF-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
051200              MOVE 'Y' TO WK-OPEN-COL (WK-NEW-ROW+1, WK-NEW-COL+1)
051300           END-IF.
051400       0320-EXIT.
051500           EXIT.
051600      *
051700       0400-BUILD-PATH.
051800           MOVE GRPGRID-DEST-ROW             TO WK-NEW-ROW.
051900           MOVE GRPGRID-DEST-COL             TO WK-NEW-COL.
052000           MOVE ZERO                         TO WK-REV-TOT.
052100           PERFORM 0260-HERO-START-ROWCOL THRU 0260-EXIT.
052200       0400-WALK-BACK.
052300           ADD 1                             TO WK-REV-TOT.
052400           MOVE WK-NEW-ROW                 TO WK-REV-ROW (WK-REV-TOT).
052500           MOVE WK-NEW-COL                 TO WK-REV-COL (WK-REV-TOT).
052600           IF WK-NEW-ROW EQUAL WK-HOLD-ROW AND
052700              WK-NEW-COL EQUAL WK-HOLD-COL
052800              GO TO 0400-REVERSE
052900           END-IF.
053000           MOVE WK-PRED-ROW-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
053100                                             TO WK-SCAN-ROW.
053200           MOVE WK-PRED-COL-OF-COL (WK-NEW-ROW + 1, WK-NEW-COL + 1)
053300                                             TO WK-SCAN-COL.
053400           MOVE WK-SCAN-ROW                  TO WK-NEW-ROW.
053500           MOVE WK-SCAN-COL                  TO WK-NEW-COL.
053600           GO TO 0400-WALK-BACK.
053700       0400-REVERSE.
053800           MOVE WK-REV-TOT                   TO GRPPATH-C-TOT.
053900           MOVE WK-REV-TOT                   TO GRPSUMY-STEPS.
054000           SUBTRACT 1 FROM GRPSUMY-STEPS.
054100           MOVE ZERO                         TO GRPSUMY-COST.
054200           MOVE 1                            TO WK-REV-SUB.
054300       0400-REVERSE-LOOP.
054400           IF WK-REV-SUB > WK-REV-TOT
054500              GO TO 0400-FINISH
054600           END-IF.
054700           PERFORM 0410-EMIT-STEP THRU 0410-EXIT.
054800           ADD 1                             TO WK-REV-SUB
054900           GO TO 0400-REVERSE-LOOP.
055000       0400-FINISH.
055100           MOVE 'Y'                          TO GRPALGO-FOUND.
055200           MOVE GRPGRID-DEST-ROW             TO GRPSUMY-ROW.
055300           MOVE GRPGRID-DEST-COL             TO GRPSUMY-COL.
055400       0400-EXIT.
055500           EXIT.
055600      *
055700       0410-EMIT-STEP.
055800           COMPUTE WK-DIR-SUB = WK-REV-TOT - WK-REV-SUB + 1.
055900           MOVE WK-REV-SUB TO GRPPATH-C-SEQ (WK-REV-SUB).
056000           MOVE WK-REV-ROW (WK-DIR-SUB) TO GRPPATH-C-ROW (WK-REV-SUB).
056100           MOVE WK-REV-COL (WK-DIR-SUB) TO GRPPATH-C-COL (WK-REV-SUB).
056200           MOVE GRPALGO-HERO-ID        TO GRPPATH-C-HERO (WK-REV-SUB).
056300           IF WK-REV-SUB EQUAL 1
056400              MOVE SPACE TO GRPPATH-C-DIR (WK-REV-SUB)
056500              MOVE ZERO  TO GRPPATH-C-COST (WK-REV-SUB)
056600              GO TO 0410-EXIT
056700           END-IF.
056800           MOVE WK-REV-ROW (WK-DIR-SUB)      TO WK-HOLD-ROW.
056900           MOVE WK-REV-COL (WK-DIR-SUB)      TO WK-HOLD-COL.
057000           PERFORM 0230-RACE-STEP-COST THRU 0230-EXIT.
057100           MOVE WK-STEP-COST              TO GRPPATH-C-COST (WK-REV-
057200                                                              SUB).
057300           ADD  WK-STEP-COST              TO GRPSUMY-COST.
057400           PERFORM 0420-DIRECTION-OF THRU 0420-EXIT.
057500       0410-EXIT.
057600           EXIT.
057700      *
057800       0420-DIRECTION-OF.
057900           IF GRPPATH-C-ROW (WK-REV-SUB) <
058000                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
058100              MOVE WK-DIR-NAME (1)     TO GRPPATH-C-DIR (WK-REV-SUB)
058200              GO TO 0420-EXIT
058300           END-IF.
058400           IF GRPPATH-C-ROW (WK-REV-SUB) >
058500                                   GRPPATH-C-ROW (WK-REV-SUB - 1)
058600              MOVE WK-DIR-NAME (2)     TO GRPPATH-C-DIR (WK-REV-SUB)
058700              GO TO 0420-EXIT
058800           END-IF.
058900           IF GRPPATH-C-COL (WK-REV-SUB) <
059000                                   GRPPATH-C-COL (WK-REV-SUB - 1)
059100              MOVE WK-DIR-NAME (3)     TO GRPPATH-C-DIR (WK-REV-SUB)
059200              GO TO 0420-EXIT
059300           END-IF.
059400           MOVE WK-DIR-NAME (4)        TO GRPPATH-C-DIR (WK-REV-SUB).
059500       0420-EXIT.
059600           EXIT.
059700      *
059800       0900-NO-PATH.
059900           MOVE 'N'                          TO GRPALGO-FOUND.
060000           MOVE ZERO                         TO GRPSUMY-STEPS.
060100           MOVE WK-HIGH-COST                 TO GRPSUMY-COST.
060200           MOVE ZERO                         TO GRPSUMY-ROW.
060300           MOVE ZERO                         TO GRPSUMY-COL.
060400       0900-EXIT.
060500           EXIT.
060600      *
060700       9999-GOBACK.
060800           GOBACK.
